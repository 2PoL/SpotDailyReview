000100*>*******************************************
000200*>                                          *
000300*>  Power Conversion Factor Table          *
000400*>   F(company) for REVIEW metrics 6,7,8,9 *
000500*>     Constants - no file behind this one *
000600*>*******************************************
000700*>
000800*> Factor is a rated/actual capacity ratio looked up once per group by
000900*> the company named in the group, NOT per detail record.  Unlisted or
001000*> blank company defaults to 1.000000 (see PW-Factor-Other below).
001100*>
001200*> 03/12/25 vbc - Created from the 660/xxx ratios review.py hard-codes.
001300*> 11/12/25 vbc - Carried factors to 6 decimal places per spec note
001400*>                that 660/350 etc must not be truncated early.
001500*>
001600 01  PW-Factor-Block.
001700     03  PW-Factor-01.
001800         05  PW-Factor-Co-01      pic x(12) value "同华".
001900         05  PW-Factor-Va-01      pic 9v999999 value 1.000000.
002000     03  PW-Factor-02.
002100         05  PW-Factor-Co-02      pic x(12) value "塔山".
002200         05  PW-Factor-Va-02      pic 9v999999 value 1.100000.
002300     03  PW-Factor-03.
002400         05  PW-Factor-Co-03      pic x(12) value "阳高".
002500         05  PW-Factor-Va-03      pic 9v999999 value 1.885714.
002600     03  PW-Factor-04.
002700         05  PW-Factor-Co-04      pic x(12) value "同达".
002800         05  PW-Factor-Va-04      pic 9v999999 value 2.000000.
002900     03  PW-Factor-05.
003000         05  PW-Factor-Co-05      pic x(12) value "王坪".
003100         05  PW-Factor-Va-05      pic 9v999999 value 3.300000.
003200     03  PW-Factor-06.
003300         05  PW-Factor-Co-06      pic x(12) value "蒲洲".
003400         05  PW-Factor-Va-06      pic 9v999999 value 1.885714.
003500     03  PW-Factor-07.
003600         05  PW-Factor-Co-07      pic x(12) value "河津".
003700         05  PW-Factor-Va-07      pic 9v999999 value 1.885714.
003800     03  PW-Factor-08.
003900         05  PW-Factor-Co-08      pic x(12) value "临汾".
004000         05  PW-Factor-Va-08      pic 9v999999 value 2.200000.
004100     03  PW-Factor-09.
004200         05  PW-Factor-Co-09      pic x(12) value "侯马".
004300         05  PW-Factor-Va-09      pic 9v999999 value 2.200000.
004400*>
004500*> Re-cast the nine named slots above as a searchable table - same
004600*> storage, table view for PWF040-Lookup-Factor's PERFORM VARYING scan.
004700*>
004800 01  PW-Factor-Table redefines PW-Factor-Block.
004900     03  PW-Factor-Entry          occurs 9.
005000         05  PW-Factor-Co         pic x(12).
005100         05  PW-Factor-Va         pic 9v999999.
005200*>
005300*> Default used when the company is blank or not one of the 9 above.
005400*>
005500 01  PW-Factor-Other              pic 9v999999 value 1.000000.
005600*>
