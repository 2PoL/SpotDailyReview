000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For REVIEW Run       *
000400*>   Parameter Card (PWREVIEW control file)*
000500*>     Relative file, RRN = 1              *
000600*>*******************************************
000700*>  File size 120 bytes padded to 128 by filler.
000800*>
000900*> One card drives one run of PWREVIEW - the price band, date window,
001000*> and company/unit/dimension selectors plus which of the three report
001100*> forms (overall, per company, per company+dimension) to emit.
001200*>
001300*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001400*>
001500*> 01/12/25 vbc - Created.
001600*> 09/12/25 vbc - Split PW-PRM-Min/Max boundary-inclusive flags out
001700*>                from the price fields - default is exclusive per
001800*>                review.py's min_price/max_price handling.
001900*> 22/12/25 vbc - Added PW-PRM-Dim-Used - when N, PWREVIEW falls back
002000*>                to grouping by unit name instead of unit dimension.
002100*>
002200 01  PW-Review-Parm-Record.
002300     03  PW-PRM-Min-Price         pic s9(5)v9(2).
002400     03  PW-PRM-Min-Price-F       pic x.     *> Y = price floor given
002500     03  PW-PRM-Min-Inclusive     pic x.     *> Y = >=, N (dflt) = >
002600     03  PW-PRM-Max-Price         pic s9(5)v9(2).
002700     03  PW-PRM-Max-Price-F       pic x.     *> Y = price ceiling given
002800     03  PW-PRM-Max-Inclusive     pic x.     *> Y = <=, N (dflt) = <
002900     03  PW-PRM-Start-Date        pic x(10).
003000     03  PW-PRM-Start-Date-F      pic x.
003100     03  PW-PRM-End-Date          pic x(10).
003200     03  PW-PRM-End-Date-F        pic x.
003300     03  PW-PRM-Company           pic x(12).
003400     03  PW-PRM-Company-F         pic x.
003500     03  PW-PRM-Unit-Name         pic x(16).
003600     03  PW-PRM-Unit-Name-F       pic x.
003700     03  PW-PRM-Unit-Dim          pic x(12).
003800     03  PW-PRM-Unit-Dim-F        pic x.
003900     03  PW-PRM-Run-Overall       pic x.     *> Y = emit the whole-set row
004000     03  PW-PRM-Run-Company       pic x.     *> one row per co
004100     03  PW-PRM-Run-Unit          pic x.     *> Y = emit per company+group
004200     03  PW-PRM-Dim-Used          pic x.     *> Y = group by dimension,
004300*>                                               N = group by unit name
004400     03  filler                   pic x(33).
004500*>
