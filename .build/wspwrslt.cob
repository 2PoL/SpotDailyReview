000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For REVIEW Results   *
000400*>   Report File (one rec per group)       *
000500*>     Line-sequential, print-style layout *
000600*>*******************************************
000700*>  File size 264 bytes.
000800*>
000900*> Company-report rows leave RS-Unit-Dim and RS-Member-Unit blank.
001000*> Unit-dimension-report rows carry the owning company, the dimension
001100*> code and the list of member unit names that rolled into it.
001200*>
001300*> 28/11/25 vbc - Created.
001400*> 06/12/25 vbc - Member unit name list added (occurs 10) after
001500*>                review.py's group_by_unit_dimension turned out to
001600*>                list the units making up each 1&3/2&4/OTHER group.
001700*> 15/12/25 vbc - All ten metrics now held to 4 decimal places per
001800*>                spec rounding rule, widened RS-IP-Power etc to
001900*>                s9(9)v9(4) to carry converted MWh totals.
002000*>
002100 01  PW-Result-Record.
002200     03  RS-Company               pic x(12).
002300     03  RS-Unit-Dim              pic x(12).
002400     03  RS-Member-Unit           pic x(16)  occurs 10.
002500     03  RS-DA-Hours              pic s9(5)v9(2).
002600     03  RS-RT-Hours              pic s9(5)v9(2).
002700     03  RS-DA-Avg-Price          pic s9(5)v9(4).
002800     03  RS-RT-Avg-Price          pic s9(5)v9(4).
002900     03  RS-IP-Avg-Price          pic s9(5)v9(4).
003000     03  RS-IP-Power              pic s9(9)v9(4).
003100     03  RS-DA-Power              pic s9(9)v9(4).
003200     03  RS-Actual-Power          pic s9(9)v9(4).
003300     03  RS-ML-Avg-Power          pic s9(9)v9(4).
003400     03  RS-ML-WAvg-Price         pic s9(5)v9(4).
003500     03  filler                   pic x(14).
003600*>
