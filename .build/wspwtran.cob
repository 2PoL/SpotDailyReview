000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Consolidated     *
000400*>   Transaction File (TRADEMRG output /   *
000500*>   REVIEW input)                         *
000600*>     Line-sequential, one interval/rec   *
000700*>*******************************************
000800*>  File size 180 bytes.
000900*>
001000*> Each record is one 15 minute settlement interval for one unit for
001100*> one company.  Money in CNY/MWh, power in MW, energy in MWh.
001200*> A trailing -F byte beside a numeric field is "Y" when the source
001300*> feed supplied a value and "N" when the source cell was blank/non-
001400*> numeric - REVIEW must treat N as absent, not as zero, per spec.
001500*>
001600*> 21/10/25 vbc - Created.
001700*> 30/10/25 vbc - Split DA/RT node price from IP DA/RT price fields
001800*>                after walking review.py metric 3/4 vs metric 5/6.
001900*> 14/11/25 vbc - Added presence flag byte after every amount field.
002000*> 02/12/25 vbc - Added TR-UNIT-DIMENSION, derived at REVIEW load time,
002100*>                carried on the record so BOUNDPRE style pre-calc is
002200*>                not repeated every filter pass.
002300*>
002400 01  PW-Tran-Record.
002500     03  TR-Company              pic x(12).
002600     03  TR-Unit-Name             pic x(16).
002700     03  TR-Date                  pic x(10).
002800     03  TR-Time                  pic x(5).
002900     03  TR-DA-Node-Price         pic s9(5)v9(2).
003000     03  TR-DA-Node-Price-F       pic x.
003100     03  TR-RT-Node-Price         pic s9(5)v9(2).
003200     03  TR-RT-Node-Price-F       pic x.
003300     03  TR-IP-DA-Power           pic s9(7)v9(3).
003400     03  TR-IP-DA-Power-F         pic x.
003500     03  TR-IP-DA-Price           pic s9(5)v9(2).
003600     03  TR-IP-DA-Price-F         pic x.
003700     03  TR-IP-RT-Power           pic s9(7)v9(3).
003800     03  TR-IP-RT-Power-F         pic x.
003900     03  TR-IP-RT-Price           pic s9(5)v9(2).
004000     03  TR-IP-RT-Price-F         pic x.
004100     03  TR-DA-Award-MW           pic s9(7)v9(3).
004200     03  TR-DA-Award-MW-F         pic x.
004300     03  TR-RT-Actual-MW          pic s9(7)v9(3).
004400     03  TR-RT-Actual-MW-F        pic x.
004500     03  TR-ML-Intra-MWH          pic s9(7)v9(3).
004600     03  TR-ML-Intra-MWH-F        pic x.
004700     03  TR-ML-Intra-Price        pic s9(5)v9(2).
004800     03  TR-ML-Intra-Price-F      pic x.
004900     03  TR-ML-Inter-MWH          pic s9(7)v9(3).
005000     03  TR-ML-Inter-MWH-F        pic x.
005100     03  TR-ML-Inter-Price        pic s9(5)v9(2).
005200     03  TR-ML-Inter-Price-F      pic x.
005300*>
005400*> Derived, not on the incoming feed - set by PWREVIEW at load time from
005500*> the digit group in TR-Unit-Name (see PWF010-Derive-Unit-Dim).
005600*>
005700     03  TR-Unit-Dimension        pic x(12).
005800     03  filler                   pic x(11).
005900*>
