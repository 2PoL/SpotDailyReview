000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Unified Boundary *
000400*>   Data File (BOUNDPRE output)           *
000500*>     Line-sequential, DA block then RT   *
000600*>*******************************************
000700*>  File size 150 bytes.
000800*>
000900*> One record per (date, time-point) per boundary type.  DA rows carry
001000*> the online generating capacity and the day-ahead clearing price; RT
001100*> rows carry the real-time clearing price; DA/RT never both populated
001200*> on the one record.  Bid-space and load-rate are carried as spec'd
001300*> placeholder columns - always absent on this release.
001400*>
001500*> 05/11/25 vbc - Created.
001600*> 19/11/25 vbc - Added presence flag byte per value, matching the
001700*>                fillna(0)-vs-absent split worked out for pwtrdmrg's
001800*>                TRAN-REC.
001900*> 27/11/25 vbc - BO-Load-Rate, BO-Bid-Space added as permanent empty
002000*>                placeholders per preprocess_data.py column order.
002100*>
002200 01  PW-Bound-Record.
002300     03  BO-Date                  pic x(10).
002400     03  BO-Time                  pic x(5).
002500     03  BO-Boundary-Type         pic x(2).
002600     03  BO-Bid-Space             pic s9(7)v9(3).
002700     03  BO-Bid-Space-F           pic x.
002800     03  BO-Prov-Load             pic s9(7)v9(3).
002900     03  BO-Prov-Load-F           pic x.
003000     03  BO-Wind                  pic s9(7)v9(3).
003100     03  BO-Wind-F                pic x.
003200     03  BO-Solar                 pic s9(7)v9(3).
003300     03  BO-Solar-F               pic x.
003400     03  BO-Renewable             pic s9(7)v9(3).
003500     03  BO-Renewable-F           pic x.
003600     03  BO-Non-Market            pic s9(7)v9(3).
003700     03  BO-Non-Market-F          pic x.
003800     03  BO-Hydro                 pic s9(7)v9(3).
003900     03  BO-Hydro-F               pic x.
004000     03  BO-Tie-Line              pic s9(7)v9(3).
004100     03  BO-Tie-Line-F            pic x.
004200     03  BO-Online-Cap            pic s9(7)v9(2).
004300     03  BO-Online-Cap-F          pic x.
004400     03  BO-DA-Price              pic s9(5)v9(2).
004500     03  BO-DA-Price-F            pic x.
004600     03  BO-RT-Price              pic s9(5)v9(2).
004700     03  BO-RT-Price-F            pic x.
004800     03  BO-Load-Rate             pic s9(3)v9(2).
004900     03  BO-Load-Rate-F           pic x.
005000     03  filler                   pic x(13).
005100*>
