000100********************************************
000200*                                          *
000300*  Power Conversion Factor Table          *
000400*   F(company) for REVIEW metrics 6,7,8,9 *
000500*     Constants - no file behind this one *
000600********************************************
000700*
000800* Factor is a rated/actual capacity ratio, looked up once per
000900* group by company, not per detail record.  A
001000* blank or unlisted company defaults to 1.000000 - see PW-Factor-
001100* Other below.
001200*
001300* 05/12/92 klm - Created as a flat table of rated capacities.
001400* 03/12/25 vbc - Rebuilt as the power conversion factor table,
001500*                ratios taken off the desk's 660/xxx rating sheet.
001600* 11/12/25 vbc - Carried factors to 6 decimal places - 660/350 and
001700*                similar ratios must not be truncated early.
001800*
001900 01  PW-Factor-Block.
002000     03  PW-Factor-01.
002100         05  PW-Factor-Co-01      pic x(12) value "同华".
002200         05  PW-Factor-Va-01      pic 9v999999 value 1.000000.
002300     03  PW-Factor-02.
002400         05  PW-Factor-Co-02      pic x(12) value "塔山".
002500         05  PW-Factor-Va-02      pic 9v999999 value 1.100000.
002600     03  PW-Factor-03.
002700         05  PW-Factor-Co-03      pic x(12) value "阳高".
002800         05  PW-Factor-Va-03      pic 9v999999 value 1.885714.
002900     03  PW-Factor-04.
003000         05  PW-Factor-Co-04      pic x(12) value "同达".
003100         05  PW-Factor-Va-04      pic 9v999999 value 2.000000.
003200     03  PW-Factor-05.
003300         05  PW-Factor-Co-05      pic x(12) value "王坪".
003400         05  PW-Factor-Va-05      pic 9v999999 value 3.300000.
003500     03  PW-Factor-06.
003600         05  PW-Factor-Co-06      pic x(12) value "蒲洲".
003700         05  PW-Factor-Va-06      pic 9v999999 value 1.885714.
003800     03  PW-Factor-07.
003900         05  PW-Factor-Co-07      pic x(12) value "河津".
004000         05  PW-Factor-Va-07      pic 9v999999 value 1.885714.
004100     03  PW-Factor-08.
004200         05  PW-Factor-Co-08      pic x(12) value "临汾".
004300         05  PW-Factor-Va-08      pic 9v999999 value 2.200000.
004400     03  PW-Factor-09.
004500         05  PW-Factor-Co-09      pic x(12) value "侯马".
004600         05  PW-Factor-Va-09      pic 9v999999 value 2.200000.
004700*
004800* Re-cast the nine named slots above as a searchable table - same
004900* storage, table view used by PWREVIEW's factor lookup scan.
005000*
005100 01  PW-Factor-Table redefines PW-Factor-Block.
005200     03  PW-Factor-Entry          occurs 9.
005300         05  PW-Factor-Co         pic x(12).
005400         05  PW-Factor-Va         pic 9v999999.
005500*
005600* Default used when the company is blank or not one of the nine.
005700*
005800 01  PW-Factor-Other              pic 9v999999 value 1.000000.
005900*
