000100**************************************************************
000200*         Transaction Review - Filter And Metrics           *
000300*                                                             *
000400*        Batch program - no screen interaction               *
000500**************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000     program-id.       pwreview.
001100**
001200*    Author.           K L Marsh.
001300**
001400*    Installation.     Applewood Computers - Power Trading Grp.
001500**
001600*    Date-Written.     22/11/1992.
001700**
001800*    Date-Compiled.
001900**
002000*    Security.         Copyright (C) 1992-2026, Vincent B Coen.
002100*                      Distributed under the GNU General Public
002200*                      License.  See file COPYING for details.
002300**
002400*    Remarks.          PWREVIEW - loads the consolidated
002500*                      transaction file built by PWTRDMRG, applies
002600*                      the desk's filter card and prints the ten
002700*                      standard metrics by company and by unit
002800*                      dimension.
002900**
003000*    Version.          See Prog-Name in Working-Storage.
003100**
003200*    Called Modules.   None.
003300**
003400*    Functions Used.   None.
003500*
003600*    Files used.
003700*                      PWTRANIN.  Consolidated transaction file.
003800*                      PWREVPRM.  Filter/report parameter card.
003900*                      PWRSLTDA.  Metric results report.
004000*
004100*    Error messages used.
004200*                      PW201 - PW204 (program specific).
004300**
004400* Changes:
004500* 22/11/1992 klm - 1.0.00 Created - prints the settlement desk's
004600*                  weekly review of cleared price and quantity by
004700*                  company.
004800* 18/03/1993 klm -     .01 Corrected a blank-company row being
004900*                  printed when the card carried a trailing space
005000*                  instead of a true blank.
005100* 09/08/1994 klm - 1.1.00 Added the price band filter off the
005200*                  parameter card, desk had been filtering by
005300*                  hand on the printed listing.
005400* 19/07/1999 vbc -     .01 Y2K review - TR-Date is CCYY-MM-DD
005500*                  text throughout, no 2 digit year math in this
005600*                  module - no change made.
005700* 14/02/2001 vbc - 1.2.00 Date window filter added alongside the
005800*                  price band, desk wanted both on the one card.
005900* 25/09/2004 vbc -     .01 Added the unit-dimension grouping,
006000*                  desk had been re-running the report by hand
006100*                  for each generation group.
006200* 30/04/2009 vbc - 2.0.00 Transaction feed now plain comma text
006300*                  off PWTRDMRG, UNSTRING parse replaces the old
006400*                  fixed column card reader.
006500* 12/11/2013 vbc -     .01 Added the power conversion factor
006600*                  table, cleared quantity metrics now scaled by
006700*                  company rating ratio on the desk's request.
006800* 07/06/2018 vbc - 2.1.00 Widened the money and power fields,
006900*                  desk volumes had grown past the old field
007000*                  widths more than once this year.
007100* 01/12/2025 vbc - 3.0.00 Rewritten as PWREVIEW for the desk's
007200*                  ten standard metrics, replacing the old
007300*                  cleared price and quantity listing.
007400* 09/12/2025 vbc -     .01 Min/max price boundary now honours the
007500*                  inclusive flags off the parameter card rather
007600*                  than always excluding the two end prices.
007700* 15/12/2025 vbc -     .02 Unit-dimension report carries the
007800*                  member unit name list, ten names per group.
007900* 22/12/2025 vbc -     .03 PW-PRM-Dim-Used = N now groups the
008000*                  unit report by unit name instead of dimension.
008100* 08/01/2026 vbc -     .04 Corrected the unit-dimension buffer -
008200*                  a single digit name was landing in both halves
008300*                  instead of being right justified, so every
008400*                  #1/#2/#3/#4 style unit was coming out OTHER.
008500* 10/08/2026 vbc -     .05 Condition-names added for the status
008600*                  and presence/flag bytes, per the desk's coding
008700*                  standard for this style of switch.
008800* 10/08/2026 vbc -     .06 wspwfctr.cob was never copied into this
008900*                  program - mm010-Lookup-Factor had been reading
009000*                  PW-Factor-Co/-Va/-Other off nothing.  Copy
009100*                  statement added alongside the other three.
009200**
009300**************************************************************
009400* Copyright Notice.
009500* ****************
009600*
009700* Part of the Applewood Computers Power Trading suite.
009800* Copyright (c) Vincent B Coen, 1976-2026 and later.
009900*
010000* Free software; redistribute and/or modify it under the GNU
010100* General Public License as published by the Free Software
010200* Foundation, for personal and in-house business use only -
010300* excludes resale, rental or hire in any form.
010400*
010500* Distributed in the hope it will be useful, but WITHOUT ANY
010600* WARRANTY, without even the implied warranty of MERCHANT-
010700* ABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
010800* General Public License for more detail.
010900*
011000* See file COPYING.  If not held, write to the Free Software
011100* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111.
011200**************************************************************
011300*
011400 environment             division.
011500*================================
011600*
011700 configuration            section.
011800 source-computer.         gnucobol.
011900 object-computer.         gnucobol.
012000 special-names.
012100     C01 is TOP-OF-FORM
012200     CLASS PW-Digit-Class is "0" thru "9"
012300     UPSI-0 is PW-Test-Switch.
012400*
012500 input-output            section.
012600 file-control.
012700*
012800     select  PW-Tran-File   assign  "PWTRANIN"
012900                             organization line sequential
013000                             status  WS-Tran-Status.
013100     select  PW-Parm-File   assign  "PWREVPRM"
013200                             organization relative
013300                             access sequential
013400                             status  WS-Parm-Status.
013500     select  PW-Rslt-File   assign  "PWRSLTDA"
013600                             organization line sequential
013700                             status  WS-Rslt-Status.
013800*
013900 data                    division.
014000*================================
014100*
014200 file section.
014300*
014400 fd  PW-Tran-File.
014500 copy "wspwtran.cob".
014600*
014700 fd  PW-Parm-File.
014800 copy "wspwparm.cob".
014900*
015000 fd  PW-Rslt-File.
015100 copy "wspwrslt.cob".
015200*
015300 working-storage section.
015400*-----------------------
015500 77  Prog-Name          pic x(17) value "pwreview (3.0.06)".
015600*
015700 01  WS-File-Status.
015800     03  WS-Tran-Status     pic xx value zero.
015900         88  WS-Tran-Status-OK     value "00".
016000     03  WS-Parm-Status     pic xx value zero.
016100         88  WS-Parm-Status-OK     value "00".
016200     03  WS-Rslt-Status     pic xx value zero.
016300         88  WS-Rslt-Status-OK     value "00".
016400*
016500 01  WS-Counters.
016600     03  WS-Tran-Cnt     binary-long  unsigned value zero.
016700     03  WS-Sub          binary-long  unsigned value zero.
016800     03  WS-Sub2          binary-long  unsigned value zero.
016900     03  WS-Mem-Idx      binary-short unsigned value zero.
017000     03  WS-Dig-Idx      binary-short unsigned value zero.
017100     03  WS-Co-Cnt       binary-short unsigned value zero.
017200     03  WS-Grp-Key-Cnt  binary-short unsigned value zero.
017300     03  WS-Rslt-Cnt     binary-long  unsigned value zero.
017400*
017500* Copybook wspwfctr.cob below is constants only, no file behind
017600* it - the factor lookup scans it with a PERFORM VARYING, see
017700* mm010-Lookup-Factor.
017800*
017900     copy "wspwfctr.cob".
018000*
018100     03  WS-Fac-Idx      binary-short unsigned value zero.
018200*
018300* One row per 15 minute interval across every company/unit on the
018400* consolidated file.  96 intervals x up to 40 units is comfortably
018500* under the 4000 slot table below.
018600*
018700 01  WS-Tran-Table.
018800     03  WS-Tran-Entry   occurs 4000.
018900         05  WT-Company            pic x(12).
019000         05  WT-Unit-Name          pic x(16).
019100         05  WT-Date               pic x(10).
019200         05  WT-Time               pic x(5).
019300         05  WT-DA-Node-Price      pic s9(5)v9(2).
019400         05  WT-DA-Node-Price-F    pic x.
019500         05  WT-RT-Node-Price      pic s9(5)v9(2).
019600         05  WT-RT-Node-Price-F    pic x.
019700         05  WT-IP-DA-Power        pic s9(7)v9(3).
019800         05  WT-IP-DA-Power-F      pic x.
019900         05  WT-IP-DA-Price        pic s9(5)v9(2).
020000         05  WT-IP-DA-Price-F      pic x.
020100         05  WT-IP-RT-Power        pic s9(7)v9(3).
020200         05  WT-IP-RT-Power-F      pic x.
020300         05  WT-IP-RT-Price        pic s9(5)v9(2).
020400         05  WT-IP-RT-Price-F      pic x.
020500         05  WT-DA-Award-MW        pic s9(7)v9(3).
020600         05  WT-DA-Award-MW-F      pic x.
020700         05  WT-RT-Actual-MW       pic s9(7)v9(3).
020800         05  WT-RT-Actual-MW-F     pic x.
020900         05  WT-ML-Intra-MWH       pic s9(7)v9(3).
021000         05  WT-ML-Intra-MWH-F     pic x.
021100         05  WT-ML-Intra-Price     pic s9(5)v9(2).
021200         05  WT-ML-Intra-Price-F   pic x.
021300         05  WT-ML-Inter-MWH       pic s9(7)v9(3).
021400         05  WT-ML-Inter-MWH-F     pic x.
021500         05  WT-ML-Inter-Price     pic s9(5)v9(2).
021600         05  WT-ML-Inter-Price-F   pic x.
021700         05  WT-Unit-Dimension     pic x(12).
021800         05  WT-Passes-F           pic x.
021900*
022000* Run parameter card, read once into its own holding area so the
022100* copybook's FD record can be released after the single read.
022200*
022300 01  WS-Parm-Area.
022400     03  WS-PRM-Min-Price      pic s9(5)v9(2).
022500     03  WS-PRM-Min-Price-F    pic x.
022600     03  WS-PRM-Min-Inclusive  pic x.
022700     03  WS-PRM-Max-Price      pic s9(5)v9(2).
022800     03  WS-PRM-Max-Price-F    pic x.
022900     03  WS-PRM-Max-Inclusive  pic x.
023000     03  WS-PRM-Start-Date     pic x(10).
023100     03  WS-PRM-Start-Date-F   pic x.
023200     03  WS-PRM-End-Date       pic x(10).
023300     03  WS-PRM-End-Date-F     pic x.
023400     03  WS-PRM-Company        pic x(12).
023500     03  WS-PRM-Company-F      pic x.
023600     03  WS-PRM-Unit-Name      pic x(16).
023700     03  WS-PRM-Unit-Name-F    pic x.
023800     03  WS-PRM-Unit-Dim       pic x(12).
023900     03  WS-PRM-Unit-Dim-F     pic x.
024000     03  WS-PRM-Run-Overall    pic x.
024100     03  WS-PRM-Run-Company    pic x.
024200     03  WS-PRM-Run-Unit       pic x.
024300     03  WS-PRM-Dim-Used       pic x.
024400*
024500* Distinct company list for the company report - same linear scan
024600* and append technique used for the boundary key table in
024700* PWBNDPRE.
024800*
024900 01  WS-CoKey-Table.
025000     03  WS-CoKey-Entry  occurs 50.
025100         05  WS-CoKey-Name   pic x(12).
025200*
025300* Distinct (company, dimension-or-unit) list for the unit report,
025400* each entry carrying up to 10 member unit names for the display.
025500*
025600 01  WS-GrpKey-Table.
025700     03  WS-GrpKey-Entry occurs 200.
025800         05  WS-GrpKey-Co       pic x(12).
025900         05  WS-GrpKey-Dim      pic x(12).
026000         05  WS-GrpKey-Mem-Cnt  binary-short unsigned.
026100         05  WS-GrpKey-Member   pic x(16) occurs 10.
026200*
026300* Working accumulators for the group currently being totalled -
026400* one
026500* physical set, re-zeroed before each overall/company/group pass.
026600*
026700 01  WS-Grp-Acc.
026800     03  WS-Grp-N           binary-long  unsigned.
026900     03  WS-Grp-RT-Band-N   binary-long  unsigned.
027000     03  WS-Grp-DA-Sum      pic s9(9)v9(4).
027100     03  WS-Grp-DA-Cnt      binary-long  unsigned.
027200     03  WS-Grp-RT-Sum      pic s9(9)v9(4).
027300     03  WS-Grp-RT-Cnt      binary-long  unsigned.
027400     03  WS-Grp-IP-Num      pic s9(13)v9(4).
027500     03  WS-Grp-IP-Den      pic s9(9)v9(4).
027600     03  WS-Grp-DA-Award    pic s9(9)v9(4).
027700     03  WS-Grp-Actual      pic s9(9)v9(4).
027800     03  WS-Grp-ML-Power    pic s9(9)v9(4).
027900     03  WS-Grp-ML-Num      pic s9(13)v9(4).
028000*
028100* Restriction key for the scan currently in progress - blank means
028200* no restriction on that column (the overall-report case).
028300*
028400 01  WS-Restrict-Co      pic x(12).
028500 01  WS-Restrict-Dim     pic x(12).
028600 01  WS-Restrict-Unit    pic x(16).
028700 01  WS-Restrict-Dim-F   pic x.
028800     88  WS-Restrict-Dim-Used    value "Y".
028900 01  WS-Restrict-Unit-F  pic x.
029000     88  WS-Restrict-Unit-Used   value "Y".
029100*
029200* Computed metric holding area, moved to the result record by
029300* PWI010-Write-Result once PWL010-Compute-Metrics has run.
029400*
029500 01  WS-Calc-Area.
029600     03  WS-Calc-DA-Hours       pic s9(5)v9(2).
029700     03  WS-Calc-RT-Hours       pic s9(5)v9(2).
029800     03  WS-Calc-DA-Avg         pic s9(5)v9(4).
029900     03  WS-Calc-RT-Avg         pic s9(5)v9(4).
030000     03  WS-Calc-IP-Avg         pic s9(5)v9(4).
030100     03  WS-Calc-IP-Power       pic s9(9)v9(4).
030200     03  WS-Calc-DA-Power       pic s9(9)v9(4).
030300     03  WS-Calc-Actual-Power   pic s9(9)v9(4).
030400     03  WS-Calc-ML-Power       pic s9(9)v9(4).
030500     03  WS-Calc-ML-Price       pic s9(5)v9(4).
030600*
030700* Power conversion factor, looked up by the group's own company -
030800* blank (no single company named, the overall-report case) uses
030900* the 1.000000 default same as an unlisted company.
031000*
031100 01  WS-Factor-Company   pic x(12).
031200 01  WS-Calc-Factor       pic 9v999999.
031300*
031400* Price-band test work area - pre-loaded before PWK010 is called,
031500* the out-of-line PERFORM style here takes no USING clause.
031600*
031700 01  WS-Band-Price        pic s9(5)v9(2).
031800 01  WS-Band-Price-F      pic x.
031900     88  WS-Band-Price-Present   value "Y".
032000 01  WS-Band-Result       pic x.
032100     88  WS-Band-Result-Pass     value "Y".
032200*
032300* Unit-dimension scan work area for PWC010-Derive-Dim.
032400*
032500 01  WS-Dim-Digit-Txt     pic x(2).
032600 01  WS-Dim-Seen-Digit    pic x.
032700     88  WS-Dim-Digit-Found      value "Y".
032800*
032900* Run-date, held in three layouts for the completion banner, same
033000* three-way split kept on file by the boundary pre-processor.
033100*
033200 01  WS-Run-Date-Formats.
033300     03  WS-Run-Date          pic x(10)  value "9999-99-99".
033400     03  WS-Run-UK   redefines WS-Run-Date.
033500         05  WS-Run-UK-DD       pic 99.
033600         05  filler             pic x.
033700         05  WS-Run-UK-MM       pic 99.
033800         05  filler             pic x.
033900         05  WS-Run-UK-CCYY     pic 9(4).
034000     03  WS-Run-USA  redefines WS-Run-Date.
034100         05  WS-Run-USA-MM      pic 99.
034200         05  filler             pic x.
034300         05  WS-Run-USA-DD      pic 99.
034400         05  filler             pic x.
034500         05  WS-Run-USA-CCYY    pic 9(4).
034600     03  WS-Run-Intl redefines WS-Run-Date.
034700         05  WS-Run-Intl-CCYY   pic 9(4).
034800         05  filler             pic x.
034900         05  WS-Run-Intl-MM     pic 99.
035000         05  filler             pic x.
035100         05  WS-Run-Intl-DD     pic 99.
035200 01  WS-Run-Date-Parts.
035300     03  WS-Run-CC            pic 99.
035400     03  WS-Run-YY            pic 99.
035500     03  WS-Run-MM            pic 99.
035600     03  WS-Run-DD            pic 99.
035700*
035800 01  Error-Messages.
035900     03  PW201  pic x(40) value
036000         "PW201 PWTRANIN open failed".
036100     03  PW202  pic x(40) value
036200         "PW202 PWREVPRM open failed".
036300     03  PW203  pic x(40) value
036400         "PW203 PWRSLTDA open failed".
036500     03  PW204  pic x(40) value
036600         "PW204 no parameter card read".
036700*
036800 procedure division.
036900*==================
037000*
037100 aa000-Main                  section.
037200*************************************
037300     accept   WS-Run-Date-Parts from date.
037400     compute  WS-Run-UK-CCYY = WS-Run-CC * 100 + WS-Run-YY.
037500     move     WS-Run-MM to WS-Run-UK-MM.
037600     move     WS-Run-DD to WS-Run-UK-DD.
037700*
037800     perform  bb010-Read-Parm-Card thru bb010-Exit.
037900     perform  cc010-Load-Tran-File thru cc010-Exit.
038000     perform  dd010-Filter-Pass thru dd010-Exit.
038100*
038200     open     output PW-Rslt-File.
038300     if       WS-Rslt-Status not = "00"
038400              display  PW203
038500              goback   returning 1.
038600*
038700     if       WS-PRM-Run-Overall = "Y"
038800              perform  ee010-Calc-Overall thru ee010-Exit.
038900     if       WS-PRM-Run-Company = "Y"
039000              perform  ff010-Build-Co-Keys thru ff010-Exit
039100              perform  ff020-Calc-Co-Reports thru ff020-Exit.
039200     if       WS-PRM-Run-Unit = "Y"
039300              perform  gg010-Build-Grp-Keys thru gg010-Exit
039400              perform  gg020-Calc-Grp-Reports thru gg020-Exit.
039500*
039600     close    PW-Rslt-File.
039700     perform  hh010-Display-Summary thru hh010-Exit.
039800     goback   returning 0.
039900*
040000 aa000-Exit.  exit section.
040100*
040200 bb010-Read-Parm-Card         section.
040300*************************************
040400* One card only, relative record 1 - a sequential read of the
040500* single record is enough, no random access key needed.
040600*
040700     open     input PW-Parm-File.
040800     if       WS-Parm-Status not = "00"
040900              display  PW202
041000              goback   returning 1.
041100     read     PW-Parm-File
041200              at end
041300              display  PW204
041400              goback   returning 1.
041500     move     PW-PRM-Min-Price     to WS-PRM-Min-Price.
041600     move     PW-PRM-Min-Price-F   to WS-PRM-Min-Price-F.
041700     move     PW-PRM-Min-Inclusive to WS-PRM-Min-Inclusive.
041800     move     PW-PRM-Max-Price     to WS-PRM-Max-Price.
041900     move     PW-PRM-Max-Price-F   to WS-PRM-Max-Price-F.
042000     move     PW-PRM-Max-Inclusive to WS-PRM-Max-Inclusive.
042100     move     PW-PRM-Start-Date    to WS-PRM-Start-Date.
042200     move     PW-PRM-Start-Date-F  to WS-PRM-Start-Date-F.
042300     move     PW-PRM-End-Date      to WS-PRM-End-Date.
042400     move     PW-PRM-End-Date-F    to WS-PRM-End-Date-F.
042500     move     PW-PRM-Company       to WS-PRM-Company.
042600     move     PW-PRM-Company-F     to WS-PRM-Company-F.
042700     move     PW-PRM-Unit-Name     to WS-PRM-Unit-Name.
042800     move     PW-PRM-Unit-Name-F   to WS-PRM-Unit-Name-F.
042900     move     PW-PRM-Unit-Dim      to WS-PRM-Unit-Dim.
043000     move     PW-PRM-Unit-Dim-F    to WS-PRM-Unit-Dim-F.
043100     move     PW-PRM-Run-Overall   to WS-PRM-Run-Overall.
043200     move     PW-PRM-Run-Company   to WS-PRM-Run-Company.
043300     move     PW-PRM-Run-Unit      to WS-PRM-Run-Unit.
043400     move     PW-PRM-Dim-Used      to WS-PRM-Dim-Used.
043500     close    PW-Parm-File.
043600 bb010-Exit.  exit.
043700*
043800 cc010-Load-Tran-File         section.
043900*************************************
044000* Header row on the consolidated file is skipped, same convention
044100* as every feed PWBNDPRE and PWTRDMRG read.
044200*
044300     move     zero to WS-Tran-Cnt.
044400     move     zero to WS-Sub2.
044500     open     input PW-Tran-File.
044600     if       WS-Tran-Status not = "00"
044700              display  PW201
044800              goback   returning 1.
044900 cc010-Read.
045000     read     PW-Tran-File at end go to cc010-Close.
045100     add      1 to WS-Sub2.
045200     if       WS-Sub2 = 1
045300              go to cc010-Read.
045400     add      1 to WS-Tran-Cnt.
045500     move     TR-Company      to WT-Company (WS-Tran-Cnt).
045600     move     TR-Unit-Name     to WT-Unit-Name (WS-Tran-Cnt).
045700     move     TR-Date          to WT-Date (WS-Tran-Cnt).
045800     move     TR-Time          to WT-Time (WS-Tran-Cnt).
045900     move     TR-DA-Node-Price to WT-DA-Node-Price (WS-Tran-Cnt).
046000     move     TR-DA-Node-Price-F
046100                             to WT-DA-Node-Price-F (WS-Tran-Cnt).
046200     move     TR-RT-Node-Price to WT-RT-Node-Price (WS-Tran-Cnt).
046300     move     TR-RT-Node-Price-F
046400                             to WT-RT-Node-Price-F (WS-Tran-Cnt).
046500     move     TR-IP-DA-Power   to WT-IP-DA-Power (WS-Tran-Cnt).
046600     move     TR-IP-DA-Power-F to WT-IP-DA-Power-F (WS-Tran-Cnt).
046700     move     TR-IP-DA-Price   to WT-IP-DA-Price (WS-Tran-Cnt).
046800     move     TR-IP-DA-Price-F to WT-IP-DA-Price-F (WS-Tran-Cnt).
046900     move     TR-IP-RT-Power   to WT-IP-RT-Power (WS-Tran-Cnt).
047000     move     TR-IP-RT-Power-F to WT-IP-RT-Power-F (WS-Tran-Cnt).
047100     move     TR-IP-RT-Price   to WT-IP-RT-Price (WS-Tran-Cnt).
047200     move     TR-IP-RT-Price-F to WT-IP-RT-Price-F (WS-Tran-Cnt).
047300     move     TR-DA-Award-MW   to WT-DA-Award-MW (WS-Tran-Cnt).
047400     move     TR-DA-Award-MW-F
047500                             to WT-DA-Award-MW-F (WS-Tran-Cnt).
047600     move     TR-RT-Actual-MW  to WT-RT-Actual-MW (WS-Tran-Cnt).
047700     move     TR-RT-Actual-MW-F
047800                             to WT-RT-Actual-MW-F (WS-Tran-Cnt).
047900     move     TR-ML-Intra-MWH  to WT-ML-Intra-MWH (WS-Tran-Cnt).
048000     move     TR-ML-Intra-MWH-F
048100                             to WT-ML-Intra-MWH-F (WS-Tran-Cnt).
048200     move     TR-ML-Intra-Price
048300                             to WT-ML-Intra-Price (WS-Tran-Cnt).
048400     move     TR-ML-Intra-Price-F
048500                           to WT-ML-Intra-Price-F (WS-Tran-Cnt).
048600     move     TR-ML-Inter-MWH  to WT-ML-Inter-MWH (WS-Tran-Cnt).
048700     move     TR-ML-Inter-MWH-F
048800                             to WT-ML-Inter-MWH-F (WS-Tran-Cnt).
048900     move     TR-ML-Inter-Price
049000                             to WT-ML-Inter-Price (WS-Tran-Cnt).
049100     move     TR-ML-Inter-Price-F
049200                           to WT-ML-Inter-Price-F (WS-Tran-Cnt).
049300     move     "N" to WT-Passes-F (WS-Tran-Cnt).
049400     perform  ii010-Derive-Dim thru ii010-Exit.
049500     go to    cc010-Read.
049600 cc010-Close.
049700     close    PW-Tran-File.
049800 cc010-Exit.  exit.
049900*
050000 ii010-Derive-Dim              section.
050100*************************************
050200* First contiguous digit group in the unit name sets the dimension
050300* code for the current WS-Tran-Cnt slot - 1/3 -> GROUP-1-3, 2/4 ->
050400* GROUP-2-4, any other number -> OTHER, no digits/blank ->
050500* UNKNOWN.
050600*
050700     move     spaces to WS-Dim-Digit-Txt.
050800     move     "N" to WS-Dim-Seen-Digit.
050900     move     1 to WS-Dig-Idx.
051000 ii010-Scan.
051100     if       WS-Dig-Idx > 16
051200              go to ii010-Decide.
051300     if       WT-Unit-Name (WS-Tran-Cnt) (WS-Dig-Idx:1)
051400                                             is PW-Digit-Class
051500              move "Y" to WS-Dim-Seen-Digit
051600              move WS-Dim-Digit-Txt (2:1) to
051700                          WS-Dim-Digit-Txt (1:1)
051800              move WT-Unit-Name (WS-Tran-Cnt)
051900                          (WS-Dig-Idx:1) to
052000                          WS-Dim-Digit-Txt (2:1)
052100     else
052200              if   WS-Dim-Seen-Digit = "Y"
052300                   go to ii010-Decide
052400              end-if.
052500     add      1 to WS-Dig-Idx.
052600     go to    ii010-Scan.
052700 ii010-Decide.
052800     if       WS-Dim-Seen-Digit not = "Y"
052900              move "UNKNOWN" to WT-Unit-Dimension (WS-Tran-Cnt)
053000              go to ii010-Exit.
053100     if       WS-Dim-Digit-Txt = "01" or "03" or " 1" or " 3"
053200              move "GROUP-1-3" to WT-Unit-Dimension (WS-Tran-Cnt)
053300     else if  WS-Dim-Digit-Txt = "02" or "04" or " 2" or " 4"
053400              move "GROUP-2-4" to WT-Unit-Dimension (WS-Tran-Cnt)
053500     else
053600              move "OTHER" to WT-Unit-Dimension (WS-Tran-Cnt).
053700 ii010-Exit.  exit.
053800*
053900 dd010-Filter-Pass             section.
054000*************************************
054100* Marks every loaded row Y/N against the common filter - price
054200* band on the day-ahead nodal price, date window, and any of the
054300* company/unit/dimension equality tests the card asked for.
054400*
054500     move     1 to WS-Sub.
054600     if       WS-Tran-Cnt = 0
054700              go to dd010-Exit.
054800 dd010-Test.
054900     move     WT-DA-Node-Price (WS-Sub)   to WS-Band-Price.
055000     move     WT-DA-Node-Price-F (WS-Sub) to WS-Band-Price-F.
055100     perform  jj010-Test-Band thru jj010-Exit.
055200     if       WS-Band-Result not = "Y"
055300              go to dd010-Fail.
055400     perform  jj020-Test-Dates thru jj020-Exit.
055500     if       WS-Band-Result not = "Y"
055600              go to dd010-Fail.
055700     if       WS-PRM-Company-F = "Y"
055800       and    WT-Company (WS-Sub) not = WS-PRM-Company
055900              go to dd010-Fail.
056000     if       WS-PRM-Unit-Name-F = "Y"
056100       and    WT-Unit-Name (WS-Sub) not = WS-PRM-Unit-Name
056200              go to dd010-Fail.
056300     if       WS-PRM-Unit-Dim-F = "Y"
056400       and    WT-Unit-Dimension (WS-Sub) not = WS-PRM-Unit-Dim
056500              go to dd010-Fail.
056600     move     "Y" to WT-Passes-F (WS-Sub).
056700     go       to dd010-Next.
056800 dd010-Fail.
056900     move     "N" to WT-Passes-F (WS-Sub).
057000 dd010-Next.
057100     add      1 to WS-Sub.
057200     if       WS-Sub > WS-Tran-Cnt
057300              go to dd010-Exit.
057400     go       to dd010-Test.
057500 dd010-Exit.  exit.
057600*
057700 jj010-Test-Band                section.
057800*************************************
057900* Price band test against the min/max on the card - absent price
058000* never passes a band test when a bound is given.  Pre-loaded on
058100* WS-Band-Price/WS-Band-Price-F before each call, no USING clause.
058200*
058300     move     "Y" to WS-Band-Result.
058400     if       WS-PRM-Min-Price-F = "Y"
058500              if   WS-Band-Price-F not = "Y"
058600                   move "N" to WS-Band-Result
058700                   go to jj010-Exit
058800              end-if
058900              if   WS-PRM-Min-Inclusive = "Y"
059000                   if WS-Band-Price < WS-PRM-Min-Price
059100                      move "N" to WS-Band-Result
059200                   end-if
059300              else
059400                   if WS-Band-Price not > WS-PRM-Min-Price
059500                      move "N" to WS-Band-Result
059600                   end-if
059700              end-if.
059800     if       WS-Band-Result not = "Y"
059900              go to jj010-Exit.
060000     if       WS-PRM-Max-Price-F = "Y"
060100              if   WS-Band-Price-F not = "Y"
060200                   move "N" to WS-Band-Result
060300                   go to jj010-Exit
060400              end-if
060500              if   WS-PRM-Max-Inclusive = "Y"
060600                   if WS-Band-Price > WS-PRM-Max-Price
060700                      move "N" to WS-Band-Result
060800                   end-if
060900              else
061000                   if WS-Band-Price not < WS-PRM-Max-Price
061100                      move "N" to WS-Band-Result
061200                   end-if
061300              end-if.
061400 jj010-Exit.  exit.
061500*
061600 jj020-Test-Dates                section.
061700*************************************
061800* Date window test, acting on the current WS-Sub row.
061900*
062000     move     "Y" to WS-Band-Result.
062100     if       WS-PRM-Start-Date-F = "Y"
062200       and    WT-Date (WS-Sub) < WS-PRM-Start-Date
062300              move "N" to WS-Band-Result
062400              go to jj020-Exit.
062500     if       WS-PRM-End-Date-F = "Y"
062600       and    WT-Date (WS-Sub) > WS-PRM-End-Date
062700              move "N" to WS-Band-Result.
062800 jj020-Exit.  exit.
062900*
063000 ff010-Build-Co-Keys             section.
063100*************************************
063200* Distinct company values present in the filtered rows only.
063300*
063400     move     0 to WS-Co-Cnt.
063500     move     1 to WS-Sub.
063600     if       WS-Tran-Cnt = 0
063700              go to ff010-Exit.
063800 ff010-Scan.
063900     if       WT-Passes-F (WS-Sub) = "Y"
064000              perform kk010-Add-Co-Key thru kk010-Exit.
064100     add      1 to WS-Sub.
064200     if       WS-Sub > WS-Tran-Cnt
064300              go to ff010-Exit.
064400     go       to ff010-Scan.
064500 ff010-Exit.  exit.
064600*
064700 kk010-Add-Co-Key                section.
064800*************************************
064900* Linear scan/append, acting on WT-Company (WS-Sub) as the key.
065000*
065100     move     1 to WS-Sub2.
065200     if       WS-Co-Cnt = 0
065300              go to kk010-Add.
065400 kk010-Scan.
065500     if       WS-CoKey-Name (WS-Sub2) = WT-Company (WS-Sub)
065600              go to kk010-Exit.
065700     add      1 to WS-Sub2.
065800     if       WS-Sub2 > WS-Co-Cnt
065900              go to kk010-Add.
066000     go       to kk010-Scan.
066100 kk010-Add.
066200     add      1 to WS-Co-Cnt.
066300     move     WT-Company (WS-Sub) to WS-CoKey-Name (WS-Co-Cnt).
066400 kk010-Exit.  exit.
066500*
066600 gg010-Build-Grp-Keys             section.
066700*************************************
066800* Distinct (company, dimension) pairs, or (company, unit) pairs
066900* when the card turns dimension grouping off, plus the member unit
067000* name list carried on each group key entry.
067100*
067200     move     0 to WS-Grp-Key-Cnt.
067300     move     1 to WS-Sub.
067400     if       WS-Tran-Cnt = 0
067500              go to gg010-Exit.
067600 gg010-Scan.
067700     if       WT-Passes-F (WS-Sub) = "Y"
067800              perform kk020-Add-Grp-Key thru kk020-Exit.
067900     add      1 to WS-Sub.
068000     if       WS-Sub > WS-Tran-Cnt
068100              go to gg010-Exit.
068200     go       to gg010-Scan.
068300 gg010-Exit.  exit.
068400*
068500 kk020-Add-Grp-Key                section.
068600*************************************
068700* Acts on WT-Company/WT-Unit-Dimension/WT-Unit-Name (WS-Sub).
068800*
068900     move     WT-Company (WS-Sub) to WS-Restrict-Co.
069000     if       WS-PRM-Dim-Used = "Y"
069100              move WT-Unit-Dimension (WS-Sub) to WS-Restrict-Dim
069200     else
069300              move WT-Unit-Name (WS-Sub) to WS-Restrict-Dim.
069400     move     1 to WS-Sub2.
069500     if       WS-Grp-Key-Cnt = 0
069600              go to kk020-Add.
069700 kk020-Scan.
069800     if       WS-GrpKey-Co (WS-Sub2) = WS-Restrict-Co
069900       and    WS-GrpKey-Dim (WS-Sub2) = WS-Restrict-Dim
070000              perform kk030-Add-Member thru kk030-Exit
070100              go to kk020-Exit.
070200     add      1 to WS-Sub2.
070300     if       WS-Sub2 > WS-Grp-Key-Cnt
070400              go to kk020-Add.
070500     go       to kk020-Scan.
070600 kk020-Add.
070700     add      1 to WS-Grp-Key-Cnt.
070800     move     WS-Restrict-Co  to WS-GrpKey-Co (WS-Grp-Key-Cnt).
070900     move     WS-Restrict-Dim to WS-GrpKey-Dim (WS-Grp-Key-Cnt).
071000     move     0 to WS-GrpKey-Mem-Cnt (WS-Grp-Key-Cnt).
071100     move     WS-Grp-Key-Cnt to WS-Sub2.
071200     perform  kk030-Add-Member thru kk030-Exit.
071300 kk020-Exit.  exit.
071400*
071500 kk030-Add-Member                 section.
071600*************************************
071700* Adds WT-Unit-Name (WS-Sub) to the member list of group key
071800* WS-Sub2 if not already present and room remains (10 names max).
071900*
072000     if       WS-GrpKey-Mem-Cnt (WS-Sub2) = 0
072100              go to kk030-Add.
072200     move     1 to WS-Mem-Idx.
072300 kk030-Scan.
072400     if       WS-GrpKey-Member (WS-Sub2 WS-Mem-Idx)
072500                                       = WT-Unit-Name (WS-Sub)
072600              go to kk030-Exit.
072700     add      1 to WS-Mem-Idx.
072800     if       WS-Mem-Idx > WS-GrpKey-Mem-Cnt (WS-Sub2)
072900              go to kk030-Add.
073000     go       to kk030-Scan.
073100 kk030-Add.
073200     if       WS-GrpKey-Mem-Cnt (WS-Sub2) >= 10
073300              go to kk030-Exit.
073400     add      1 to WS-GrpKey-Mem-Cnt (WS-Sub2).
073500     move     WT-Unit-Name (WS-Sub) to
073600              WS-GrpKey-Member (WS-Sub2
073700                                WS-GrpKey-Mem-Cnt (WS-Sub2)).
073800 kk030-Exit.  exit.
073900*
074000 ee010-Calc-Overall               section.
074100*************************************
074200* Overall row - no company/dimension/unit restriction beyond the
074300* common filter already applied in DD010.  The factor used is the
074400* card's own company filter when one was given, else the default.
074500*
074600     move     spaces to WS-Restrict-Co.
074700     move     spaces to WS-Restrict-Dim.
074800     move     "N" to WS-Restrict-Dim-F.
074900     if       WS-PRM-Company-F = "Y"
075000              move WS-PRM-Company to WS-Factor-Company
075100     else
075200              move spaces to WS-Factor-Company.
075300     perform  ll010-Accumulate-Group thru ll010-Exit.
075400     perform  mm010-Lookup-Factor thru mm010-Exit.
075500     perform  nn010-Compute-Metrics thru nn010-Exit.
075600     move     spaces to RS-Company.
075700     move     spaces to RS-Unit-Dim.
075800     move     0 to WS-Mem-Idx.
075900     perform  oo010-Write-Result thru oo010-Exit.
076000 ee010-Exit.  exit.
076100*
076200 ff020-Calc-Co-Reports            section.
076300*************************************
076400* One row per distinct company found in the filtered rows.
076500*
076600     move     1 to WS-Sub2.
076700     if       WS-Co-Cnt = 0
076800              go to ff020-Exit.
076900 ff020-Loop.
077000     move     WS-CoKey-Name (WS-Sub2) to WS-Restrict-Co.
077100     move     spaces to WS-Restrict-Dim.
077200     move     "N" to WS-Restrict-Dim-F.
077300     move     WS-Restrict-Co to WS-Factor-Company.
077400     perform  ll010-Accumulate-Group thru ll010-Exit.
077500     perform  mm010-Lookup-Factor thru mm010-Exit.
077600     perform  nn010-Compute-Metrics thru nn010-Exit.
077700     move     WS-Restrict-Co to RS-Company.
077800     move     spaces to RS-Unit-Dim.
077900     move     0 to WS-Mem-Idx.
078000     perform  oo010-Write-Result thru oo010-Exit.
078100     add      1 to WS-Sub2.
078200     if       WS-Sub2 > WS-Co-Cnt
078300              go to ff020-Exit.
078400     go       to ff020-Loop.
078500 ff020-Exit.  exit.
078600*
078700 gg020-Calc-Grp-Reports            section.
078800*************************************
078900* One row per distinct company/dimension (or company/unit) pair.
079000*
079100     move     1 to WS-Sub2.
079200     if       WS-Grp-Key-Cnt = 0
079300              go to gg020-Exit.
079400 gg020-Loop.
079500     move     WS-GrpKey-Co (WS-Sub2) to WS-Restrict-Co.
079600     move     WS-GrpKey-Dim (WS-Sub2) to WS-Restrict-Dim.
079700     move     "Y" to WS-Restrict-Dim-F.
079800     move     WS-Restrict-Co to WS-Factor-Company.
079900     perform  ll010-Accumulate-Group thru ll010-Exit.
080000     perform  mm010-Lookup-Factor thru mm010-Exit.
080100     perform  nn010-Compute-Metrics thru nn010-Exit.
080200     move     WS-Restrict-Co to RS-Company.
080300     move     WS-GrpKey-Dim (WS-Sub2) to RS-Unit-Dim.
080400     move     WS-GrpKey-Mem-Cnt (WS-Sub2) to WS-Mem-Idx.
080500     perform  oo010-Write-Result thru oo010-Exit.
080600     add      1 to WS-Sub2.
080700     if       WS-Sub2 > WS-Grp-Key-Cnt
080800              go to gg020-Exit.
080900     go       to gg020-Loop.
081000 gg020-Exit.  exit.
081100*
081200 ll010-Accumulate-Group            section.
081300*************************************
081400* Scans the whole transaction table, testing each passed row
081500* against WS-Restrict-Co/Dim (Dim tested only when -F is Y), and
081600* rolling the ten raw metric accumulators.  WS-Sub2 in this
081700* section is kept separate from the caller's own use of it above.
081800*
081900     move     zero to WS-Grp-N WS-Grp-RT-Band-N.
082000     move     zero to WS-Grp-DA-Sum WS-Grp-DA-Cnt.
082100     move     zero to WS-Grp-RT-Sum WS-Grp-RT-Cnt.
082200     move     zero to WS-Grp-IP-Num WS-Grp-IP-Den.
082300     move     zero to WS-Grp-DA-Award WS-Grp-Actual.
082400     move     zero to WS-Grp-ML-Power WS-Grp-ML-Num.
082500     move     1 to WS-Sub.
082600     if       WS-Tran-Cnt = 0
082700              go to ll010-Exit.
082800 ll010-Test.
082900     if       WT-Passes-F (WS-Sub) not = "Y"
083000              go to ll010-Next.
083100     if       WT-Company (WS-Sub) not = WS-Restrict-Co
083200              go to ll010-Next.
083300     if       WS-Restrict-Dim-F = "Y"
083400       and    WT-Unit-Dimension (WS-Sub) not = WS-Restrict-Dim
083500       and    WT-Unit-Name (WS-Sub) not = WS-Restrict-Dim
083600              go to ll010-Next.
083700     perform  pp010-Roll-Row thru pp010-Exit.
083800 ll010-Next.
083900     add      1 to WS-Sub.
084000     if       WS-Sub > WS-Tran-Cnt
084100              go to ll010-Exit.
084200     go       to ll010-Test.
084300 ll010-Exit.  exit.
084400*
084500 pp010-Roll-Row                     section.
084600*************************************
084700* Rolls the current WS-Sub row into the group accumulators.
084800*
084900     add      1 to WS-Grp-N.
085000     move     WT-RT-Node-Price (WS-Sub) to WS-Band-Price.
085100     move     WT-RT-Node-Price-F (WS-Sub) to WS-Band-Price-F.
085200     perform  jj010-Test-Band thru jj010-Exit.
085300     if       WS-Band-Result = "Y"
085400              add 1 to WS-Grp-RT-Band-N.
085500     if       WT-DA-Node-Price-F (WS-Sub) = "Y"
085600              add WT-DA-Node-Price (WS-Sub) to WS-Grp-DA-Sum
085700              add 1 to WS-Grp-DA-Cnt.
085800     if       WT-RT-Node-Price-F (WS-Sub) = "Y"
085900              add WT-RT-Node-Price (WS-Sub) to WS-Grp-RT-Sum
086000              add 1 to WS-Grp-RT-Cnt.
086100     if       WT-IP-DA-Power-F (WS-Sub) = "Y"
086200       and    WT-IP-DA-Price-F (WS-Sub) = "Y"
086300              compute WS-Grp-IP-Num = WS-Grp-IP-Num +
086400                      WT-IP-DA-Power (WS-Sub) *
086500                      WT-IP-DA-Price (WS-Sub).
086600     if       WT-IP-RT-Power-F (WS-Sub) = "Y"
086700       and    WT-IP-RT-Price-F (WS-Sub) = "Y"
086800              compute WS-Grp-IP-Num = WS-Grp-IP-Num +
086900                      WT-IP-RT-Power (WS-Sub) *
087000                      WT-IP-RT-Price (WS-Sub).
087100     if       WT-IP-DA-Power-F (WS-Sub) = "Y"
087200              add WT-IP-DA-Power (WS-Sub) to WS-Grp-IP-Den.
087300     if       WT-IP-RT-Power-F (WS-Sub) = "Y"
087400              add WT-IP-RT-Power (WS-Sub) to WS-Grp-IP-Den.
087500     if       WT-DA-Award-MW-F (WS-Sub) = "Y"
087600              add WT-DA-Award-MW (WS-Sub) to WS-Grp-DA-Award.
087700     if       WT-RT-Actual-MW-F (WS-Sub) = "Y"
087800              add WT-RT-Actual-MW (WS-Sub) to WS-Grp-Actual.
087900     if       WT-ML-Intra-MWH-F (WS-Sub) = "Y"
088000              add WT-ML-Intra-MWH (WS-Sub) to WS-Grp-ML-Power.
088100     if       WT-ML-Inter-MWH-F (WS-Sub) = "Y"
088200              add WT-ML-Inter-MWH (WS-Sub) to WS-Grp-ML-Power.
088300     if       WT-ML-Intra-MWH-F (WS-Sub) = "Y"
088400       and    WT-ML-Intra-Price-F (WS-Sub) = "Y"
088500              compute WS-Grp-ML-Num = WS-Grp-ML-Num +
088600                      WT-ML-Intra-MWH (WS-Sub) *
088700                      WT-ML-Intra-Price (WS-Sub).
088800     if       WT-ML-Inter-MWH-F (WS-Sub) = "Y"
088900       and    WT-ML-Inter-Price-F (WS-Sub) = "Y"
089000              compute WS-Grp-ML-Num = WS-Grp-ML-Num +
089100                      WT-ML-Inter-MWH (WS-Sub) *
089200                      WT-ML-Inter-Price (WS-Sub).
089300 pp010-Exit.  exit.
089400*
089500 mm010-Lookup-Factor                 section.
089600*************************************
089700* Scans the nine named factor slots for WS-Factor-Company, default
089800* 1.000000 when blank or not found - PERFORM VARYING is the house
089900* table-search idiom, no SEARCH verb used in this suite.
090000*
090100     move     PW-Factor-Other to WS-Calc-Factor.
090200     if       WS-Factor-Company = spaces
090300              go to mm010-Exit.
090400     perform  mm010-Scan
090500              varying WS-Fac-Idx from 1 by 1
090600              until WS-Fac-Idx > 9.
090700 mm010-Exit.  exit.
090800 mm010-Scan.
090900     if       PW-Factor-Co (WS-Fac-Idx) = WS-Factor-Company
091000              move PW-Factor-Va (WS-Fac-Idx) to WS-Calc-Factor.
091100*
091200 nn010-Compute-Metrics                section.
091300*************************************
091400* The ten metrics, rounded to 4 decimal places, zero denominator
091500* giving zero per the house convention rather than an abend.
091600*
091700     compute  WS-Calc-DA-Hours rounded =
091800              WS-Grp-N / 4.
091900     compute  WS-Calc-RT-Hours rounded =
092000              WS-Grp-RT-Band-N / 4.
092100     if       WS-Grp-DA-Cnt = 0
092200              move 0 to WS-Calc-DA-Avg
092300     else
092400              compute WS-Calc-DA-Avg rounded =
092500                      WS-Grp-DA-Sum / WS-Grp-DA-Cnt.
092600     if       WS-Grp-RT-Cnt = 0
092700              move 0 to WS-Calc-RT-Avg
092800     else
092900              compute WS-Calc-RT-Avg rounded =
093000                      WS-Grp-RT-Sum / WS-Grp-RT-Cnt.
093100     if       WS-Grp-IP-Den = 0
093200              move 0 to WS-Calc-IP-Avg
093300     else
093400              compute WS-Calc-IP-Avg rounded =
093500                      WS-Grp-IP-Num / WS-Grp-IP-Den.
093600     compute  WS-Calc-IP-Power rounded =
093700              WS-Grp-IP-Den * WS-Calc-Factor.
093800     if       WS-Grp-N = 0
093900              move 0 to WS-Calc-DA-Power
094000              move 0 to WS-Calc-Actual-Power
094100              move 0 to WS-Calc-ML-Power
094200     else
094300              compute WS-Calc-DA-Power rounded =
094400                      (WS-Grp-DA-Award / 4) * WS-Calc-Factor
094500                      / (WS-Grp-N / 4)
094600              compute WS-Calc-Actual-Power rounded =
094700                      (WS-Grp-Actual / 4) * WS-Calc-Factor
094800                      / (WS-Grp-N / 4)
094900              compute WS-Calc-ML-Power rounded =
095000                      WS-Grp-ML-Power * WS-Calc-Factor
095100                      / (WS-Grp-N / 4).
095200     if       WS-Grp-ML-Power = 0
095300              move 0 to WS-Calc-ML-Price
095400     else
095500              compute WS-Calc-ML-Price rounded =
095600                      WS-Grp-ML-Num / WS-Grp-ML-Power.
095700 nn010-Exit.  exit.
095800*
095900 oo010-Write-Result                  section.
096000*************************************
096100* Moves the computed area and group labels to the result record,
096200* writes it, and echoes the row to the console per the report
096300* layout.
096400*
096500     move     WS-Calc-DA-Hours     to RS-DA-Hours.
096600     move     WS-Calc-RT-Hours     to RS-RT-Hours.
096700     move     WS-Calc-DA-Avg       to RS-DA-Avg-Price.
096800     move     WS-Calc-RT-Avg       to RS-RT-Avg-Price.
096900     move     WS-Calc-IP-Avg       to RS-IP-Avg-Price.
097000     move     WS-Calc-IP-Power     to RS-IP-Power.
097100     move     WS-Calc-DA-Power     to RS-DA-Power.
097200     move     WS-Calc-Actual-Power to RS-Actual-Power.
097300     move     WS-Calc-ML-Power     to RS-ML-Avg-Power.
097400     move     WS-Calc-ML-Price     to RS-ML-WAvg-Price.
097500     move     spaces to RS-Member-Unit (1) RS-Member-Unit (2)
097600              RS-Member-Unit (3) RS-Member-Unit (4)
097700              RS-Member-Unit (5) RS-Member-Unit (6)
097800              RS-Member-Unit (7) RS-Member-Unit (8)
097900              RS-Member-Unit (9) RS-Member-Unit (10).
098000     if       WS-Mem-Idx > 0
098100              move WS-GrpKey-Member (WS-Sub2 1) to
098200                   RS-Member-Unit (1)
098300              perform qq010-Copy-Members thru qq010-Exit.
098400     write    PW-Result-Record.
098500     add      1 to WS-Rslt-Cnt.
098600     perform  rr010-Display-Row thru rr010-Exit.
098700 oo010-Exit.  exit.
098800*
098900 qq010-Copy-Members                   section.
099000*************************************
099100* Copies member names 2..N of group WS-Sub2 into the result row.
099200*
099300     move     2 to WS-Mem-Idx.
099400 qq010-Loop.
099500     if       WS-Mem-Idx > WS-GrpKey-Mem-Cnt (WS-Sub2)
099600              go to qq010-Exit.
099700     move     WS-GrpKey-Member (WS-Sub2 WS-Mem-Idx) to
099800              RS-Member-Unit (WS-Mem-Idx).
099900     add      1 to WS-Mem-Idx.
100000     go       to qq010-Loop.
100100 qq010-Exit.  exit.
100200*
100300 rr010-Display-Row                     section.
100400*************************************
100500* Console echo of the row just written - company, dimension,
100600* then the ten metrics in the order the card was built to.
100700*
100800     display  "Co: "      RS-Company
100900              " Dim: "    RS-Unit-Dim
101000              " DAHrs: "  RS-DA-Hours
101100              " RTHrs: "  RS-RT-Hours
101200              " DAAvg: "  RS-DA-Avg-Price
101300              " RTAvg: "  RS-RT-Avg-Price.
101400     display  "    IPAvg: " RS-IP-Avg-Price
101500              " IPQty: "    RS-IP-Power
101600              " DAQty: "    RS-DA-Power
101700              " ActQty: "   RS-Actual-Power
101800              " MLQty: "    RS-ML-Avg-Power
101900              " MLAvg: "    RS-ML-WAvg-Price.
102000 rr010-Exit.  exit.
102100*
102200 hh010-Display-Summary                  section.
102300*************************************
102400     display  "PWREVIEW completion - " Prog-Name.
102500     display  "Run date (UK)     - " WS-Run-Date.
102600     display  "Transaction rows read   - " WS-Tran-Cnt.
102700     display  "Result rows written     - " WS-Rslt-Cnt.
102800     display  "Results file            - PWRSLTDA".
102900 hh010-Exit.  exit.
103000*
