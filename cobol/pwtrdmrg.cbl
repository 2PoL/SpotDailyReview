000100**************************************************************
000200*              Trading Detail File Merge                    *
000300*                                                             *
000400*        Batch program - no screen interaction               *
000500**************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       pwtrdmrg.
001100**
001200*    Author.           J D Shaw.
001300**
001400*    Installation.     Applewood Computers - Power Trading Grp.
001500**
001600*    Date-Written.     11/04/1986.
001700**
001800*    Date-Compiled.
001900**
002000*    Security.         Copyright (C) 1986-2026, Vincent B Coen.
002100*                      Distributed under the GNU General Public
002200*                      License.  See file COPYING for details.
002300**
002400*    Remarks.          TRADEMRG - merges the per-company trade
002500*                      detail files named on PWLIST into one
002600*                      consolidated file for PWREVIEW.
002700**
002800*    Version.          See Prog-Name in Working-Storage.
002900**
003000*    Called Modules.   None.
003100**
003200*    Functions Used.   None.
003300*
003400*    Files used.
003500*                      PWLIST.     List of input file names.
003600*                      PWTRANIN.   Per-company detail file.
003700*                      PWTRANOUT.  Consolidated output file.
003800*
003900*    Error messages used.
004000*                      PW001 - PW004 (program specific).
004100**
004200* Changes:
004300* 11/04/1986 jds - 1.0.00 Created - merges the power desk's
004400*                  settlement detail files into one file for
004500*                  month end close.
004600* 02/09/1986 jds -     .01 Corrected truncation of company codes
004700*                  over eight characters on the merge key.
004800* 14/01/1987 jds - 1.1.00 Added a running count display per
004900*                  company at end of run.
005000* 30/06/1988 rbc -     .01 File-status 35 on a missing company
005100*                  file now aborts with message PW002 instead
005200*                  of an ANSI abend.
005300* 19/03/1989 rbc - 1.2.00 Switched input from punched card image
005400*                  to 9-track tape feed format.
005500* 05/11/1990 rbc -     .01 Blocked a file name being merged twice
005600*                  when it was listed more than once on PWLIST.
005700* 22/07/1991 klm - 1.3.00 Output record widened for the new
005800*                  multilateral settlement columns the desk
005900*                  started tracking.
006000* 08/02/1993 klm -     .01 Corrected sign reversal on negative
006100*                  award quantities coming off the tape feed.
006200* 17/10/1994 klm - 1.4.00 Tape feed retired, PWTRANIN read from
006300*                  disk sequential file per the desk's move off
006400*                  tape.
006500* 25/05/1996 vbc -     .01 Decimal columns widened for sub-cent
006600*                  pricing introduced by the exchange.
006700* 14/07/1999 vbc -     .02 Y2K review of date handling - all
006800*                  dates on this file are CCYY-MM-DD text, no
006900*                  2 digit year math anywhere - no change made.
007000* 03/01/2002 vbc - 1.5.00 PWLIST driving file format changed to
007100*                  one file name per line, blank lines now
007200*                  skipped.
007300* 11/09/2005 vbc -     .01 Added PW004 abort message for a PWLIST
007400*                  entry naming a file that will not open.
007500* 28/02/2009 vbc - 2.0.00 Per-company detail files now plain
007600*                  comma text, UNSTRING parse replaces the old
007700*                  fixed columns.
007800* 16/06/2013 vbc -     .01 Running totals widened again, desk
007900*                  volumes had started overflowing the old
008000*                  accumulator width.
008100* 20/01/2026 vbc - 3.0.00 Rewritten as PWTRDMRG for the desk's
008200*                  power-trading merge into PWTRANOUT, replacing
008300*                  the old settlement working file layout.
008400* 28/01/2026 vbc -     .01 Added per-company count table and
008500*                  sorted completion display.
008600* 04/02/2026 vbc -     .02 Skip-header-row handling corrected
008700*                  - was dropping the first detail row too on
008800*                  short files, now counts lines read per file.
008900* 11/02/2026 vbc -     .03 Decimal columns on the detail feed
009000*                  are fixed at 4 places by desk convention -
009100*                  parser no longer guesses the fraction width.
009200* 10/08/2026 vbc -     .04 Detail write was naming a record that
009300*                  is not on PW-Tran-Out-File's FD - corrected to
009400*                  PW-Tran-Record, the 01 level wspwtran.cob
009500*                  actually declares.  Status bytes given 88s.
009600**
009700**************************************************************
009800* Copyright Notice.
009900* ****************
010000*
010100* Part of the Applewood Computers Power Trading suite.
010200* Copyright (c) Vincent B Coen, 1976-2026 and later.
010300*
010400* Free software; redistribute and/or modify it under the GNU
010500* General Public License as published by the Free Software
010600* Foundation, for personal and in-house business use only -
010700* excludes resale, rental or hire in any form.
010800*
010900* Distributed in the hope it will be useful, but WITHOUT ANY
011000* WARRANTY, without even the implied warranty of MERCHANT-
011100* ABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
011200* General Public License for more detail.
011300*
011400* See file COPYING.  If not held, write to the Free Software
011500* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111.
011600**************************************************************
011700*
011800 environment             division.
011900*================================
012000*
012100 configuration            section.
012200 source-computer.         gnucobol.
012300 object-computer.         gnucobol.
012400 special-names.
012500     C01 is TOP-OF-FORM
012600     CLASS PW-Digit-Class is "0" thru "9"
012700     UPSI-0 is PW-Test-Switch.
012800*
012900 input-output            section.
013000 file-control.
013100*
013200     select  PW-List-File  assign  "PWLIST"
013300                            organization line sequential
013400                            status  WS-List-Status.
013500*
013600     select  PW-Trans-In-File  assign  dynamic
013700                            WS-Trans-Filename
013800                            organization line sequential
013900                            status  WS-Trans-Status.
014000*
014100     select  PW-Tran-Out-File  assign  "PWTRANOUT"
014200                            organization line sequential
014300                            status  WS-Tran-Out-Status.
014400*
014500 data                    division.
014600*================================
014700*
014800 file section.
014900*
015000 fd  PW-List-File.
015100 01  PW-List-Record          pic x(64).
015200*
015300 fd  PW-Trans-In-File.
015400 01  PW-Trans-In-Record       pic x(200).
015500*
015600 fd  PW-Tran-Out-File.
015700 copy "wspwtran.cob".
015800*
015900 working-storage section.
016000*-----------------------
016100 77  Prog-Name             pic x(17) value "pwtrdmrg (3.0.04)".
016200*
016300 01  WS-Data.
016400     03  WS-List-Status        pic xx value zero.
016500         88  WS-List-Status-OK       value "00".
016600     03  WS-Trans-Status       pic xx value zero.
016700         88  WS-Trans-Status-OK      value "00".
016800     03  WS-Tran-Out-Status    pic xx value zero.
016900         88  WS-Tran-Out-Status-OK   value "00".
017000     03  WS-Tot-Files     binary-short unsigned value zero.
017100     03  WS-Tot-Errs      binary-short unsigned value zero.
017200     03  WS-Tot-Recs      binary-long  unsigned value zero.
017300     03  WS-File-Lines    binary-long  unsigned value zero.
017400     03  WS-Sub           binary-short unsigned value zero.
017500     03  WS-Ptr           binary-short unsigned value zero.
017600     03  WS-Col-Idx       binary-short unsigned value zero.
017700     03  WS-Hyphen-Pos    binary-short unsigned value zero.
017800     03  WS-Dot-Pos       binary-short unsigned value zero.
017900*
018000 01  WS-Trans-Filename    pic x(64)   value spaces.
018100*
018200* The raw detail line, comma delimited, split into a fixed
018300* column table for the UNSTRING scan - 15 business columns
018400* is all the TR-Record layout needs, 16th slot is spare.
018500*
018600 01  WS-Col-Table.
018700     03  WS-Col     pic x(20)  occurs 16  value spaces.
018800*
018900 01  WS-Co-Count-Table.
019000     03  WS-Co-Entry            occurs 41.
019100         05  WS-Co-Name         pic x(12)  value spaces.
019200         05  WS-Co-Recs    binary-long unsigned value zero.
019300     03  WS-Co-Cnt         binary-short unsigned value zero.
019400*
019500* Generic numeric-cell parser work area - one column parsed
019600* at a time, result handed back in WS-Scratch-Num.  Every
019700* detail column on this release carries exactly 4 decimal
019800* digits when populated, fraction width is never guessed.
019900*
020000 01  WS-Scratch-Area.
020100     03  WS-Scratch-Raw       pic x(20)  value spaces.
020200     03  WS-Scratch-Present   pic x      value "N".
020300     03  WS-Scratch-Sign      pic x      value space.
020400     03  WS-Scratch-Work2     pic x(20)  value spaces.
020500     03  WS-Scratch-Whole-Txt pic x(15)  value spaces.
020600     03  WS-Scratch-Frac-Txt  pic x(5)   value "0000".
020700     03  WS-Scratch-Whole-Num pic 9(9)   value zero.
020800     03  WS-Scratch-Frac-Num  pic 9(4)   value zero.
020900     03  WS-Scratch-Num  pic s9(9)v9(4) comp-3 value zero.
021000*
021100* Current-date, UK/USA/Intl views - shop standard block,
021200* used for the completion banner only in this module.
021300*
021400 01  WS-Today-Parts.
021500     03  WS-Today-CC            pic 99.
021600     03  WS-Today-YY            pic 99.
021700     03  WS-Today-MM            pic 99.
021800     03  WS-Today-DD            pic 99.
021900 01  WS-Date-Formats.
022000     03  WS-Date                pic x(10)  value "9999-99-99".
022100     03  WS-UK   redefines WS-Date.
022200         05  WS-UK-DD           pic 99.
022300         05  filler             pic x.
022400         05  WS-UK-MM           pic 99.
022500         05  filler             pic x.
022600         05  WS-UK-CCYY         pic 9(4).
022700     03  WS-USA  redefines WS-Date.
022800         05  WS-USA-MM          pic 99.
022900         05  filler             pic x.
023000         05  WS-USA-DD          pic 99.
023100         05  filler             pic x.
023200         05  WS-USA-CCYY        pic 9(4).
023300     03  WS-Intl redefines WS-Date.
023400         05  WS-Intl-CCYY       pic 9(4).
023500         05  filler             pic x.
023600         05  WS-Intl-MM         pic 99.
023700         05  filler             pic x.
023800         05  WS-Intl-DD         pic 99.
023900*
024000 01  WS-Report-Fields.
024100     03  WS-Rep-Recs            pic zzz,zz9.
024200     03  WS-Rep-Files           pic zz9.
024300     03  WS-Rep-Errs            pic zz9.
024400*
024500 01  Error-Messages.
024600     03  PW001  pic x(30) value "PW001 PWLIST open failed".
024700     03  PW002  pic x(30) value "PW002 Trade file open failed".
024800     03  PW003  pic x(30) value "PW003 No trade data - none read".
024900     03  PW004  pic x(30) value "PW004 PWTRANOUT open failed".
025000*
025100 procedure division.
025200*==================
025300*
025400 aa000-Main                  section.
025500*************************************
025600     accept   WS-Today-Parts from date YYYYMMDD.
025700*
025800     open     input PW-List-File.
025900     if       WS-List-Status not = "00"
026000              display  PW001
026100              goback   returning 1.
026200*
026300     open     output PW-Tran-Out-File.
026400     if       WS-Tran-Out-Status not = "00"
026500              display  PW004
026600              close    PW-List-File
026700              goback   returning 1.
026800*
026900     perform  bb010-Process-List thru bb010-Exit.
027000*
027100     close    PW-List-File.
027200     close    PW-Tran-Out-File.
027300*
027400     if       WS-Tot-Recs = zero
027500              display  PW003
027600              goback   returning 0.
027700*
027800     perform  cc010-Sort-Co-Table thru cc010-Exit.
027900     perform  dd010-Display-Summary thru dd010-Exit.
028000     goback   returning 0.
028100*
028200 aa000-Exit.  exit section.
028300*
028400 bb010-Process-List          section.
028500*************************************
028600* Reads one input file name per PWLIST line, merges it in.
028700*
028800 bb010-Read-List.
028900     read     PW-List-File at end go to bb010-Exit.
029000     if       PW-List-Record = spaces
029100              go to bb010-Read-List.
029200     move     PW-List-Record to WS-Trans-Filename.
029300     perform  bb020-Derive-Company thru bb020-Exit.
029400     add      1 to WS-Tot-Files.
029500     open     input PW-Trans-In-File.
029600     if       WS-Trans-Status not = "00"
029700              display  PW002 " - " WS-Trans-Filename
029800              add      1 to WS-Tot-Errs
029900              go to bb010-Read-List.
030000*
030100     move     zero to WS-File-Lines.
030200     perform  bb030-Read-Detail thru bb030-Exit.
030300     close    PW-Trans-In-File.
030400     go       to bb010-Read-List.
030500*
030600 bb010-Exit.  exit section.
030700*
030800 bb020-Derive-Company        section.
030900*************************************
031000* Company = text before the first "-" in the file name,
031100* else the stem (text before the first ".").
031200*
031300     move     spaces to TR-Company.
031400     move     zero to WS-Hyphen-Pos WS-Dot-Pos.
031500     inspect  WS-Trans-Filename tallying WS-Hyphen-Pos
031600              for characters before "-".
031700     if       WS-Trans-Filename (WS-Hyphen-Pos + 1:1) = "-"
031800              move WS-Trans-Filename (1:WS-Hyphen-Pos)
031900                   to TR-Company
032000              go to bb020-Exit.
032100*
032200     inspect  WS-Trans-Filename tallying WS-Dot-Pos
032300              for characters before ".".
032400     move     WS-Trans-Filename (1:WS-Dot-Pos) to TR-Company.
032500*
032600 bb020-Exit.  exit section.
032700*
032800 bb030-Read-Detail           section.
032900*************************************
033000* Skips the one header row on every file, then unstrings
033100* each remaining line into the TR-Record fields.
033200*
033300 bb030-Read-Line.
033400     read     PW-Trans-In-File at end go to bb030-Exit.
033500     add      1 to WS-File-Lines.
033600     if       WS-File-Lines = 1
033700              go to bb030-Read-Line.
033800     perform  bb040-Unstring-Cols thru bb040-Exit.
033900     perform  bb050-Move-To-Tran-Rec thru bb050-Exit.
034000     write    PW-Tran-Record.
034100     add      1 to WS-Tot-Recs.
034200     perform  bb060-Bump-Co-Count thru bb060-Exit.
034300     go       to bb030-Read-Line.
034400*
034500 bb030-Exit.  exit section.
034600*
034700 bb040-Unstring-Cols         section.
034800*************************************
034900     move     spaces to WS-Col-Table.
035000     move     1 to WS-Ptr.
035100     move     1 to WS-Col-Idx.
035200*
035300 bb040-Split.
035400     if       WS-Col-Idx > 16 or WS-Ptr > 200
035500              go to bb040-Exit.
035600     unstring PW-Trans-In-Record delimited by ","
035700              into WS-Col (WS-Col-Idx)
035800              with pointer WS-Ptr
035900              at end go to bb040-Exit
036000     end-unstring.
036100     add      1 to WS-Col-Idx.
036200     go       to bb040-Split.
036300*
036400 bb040-Exit.  exit section.
036500*
036600 bb050-Move-To-Tran-Rec      section.
036700*************************************
036800* Columns, left to right, per the per-company feed layout:
036900*  1 unit name, 2 date, 3 time, 4 DA node price, 5 RT node
037000*  price, 6 IP DA power, 7 IP DA price, 8 IP RT power, 9 IP
037100*  RT price, 10 DA award MW, 11 RT actual MW, 12 ML intra
037200*  MWh, 13 ML intra price, 14 ML inter MWh, 15 ML inter
037300*  price.  Company was set in bb020, not touched here.
037400*
037500     move     WS-Col (1)  to TR-Unit-Name.
037600     move     WS-Col (2)  to TR-Date.
037700     move     WS-Col (3)  to TR-Time.
037800*
037900     move     WS-Col (4)  to WS-Scratch-Raw.
038000     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
038100     move     WS-Scratch-Present to TR-DA-Node-Price-F.
038200     compute  TR-DA-Node-Price = WS-Scratch-Num.
038300*
038400     move     WS-Col (5)  to WS-Scratch-Raw.
038500     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
038600     move     WS-Scratch-Present to TR-RT-Node-Price-F.
038700     compute  TR-RT-Node-Price = WS-Scratch-Num.
038800*
038900     move     WS-Col (6)  to WS-Scratch-Raw.
039000     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
039100     move     WS-Scratch-Present to TR-IP-DA-Power-F.
039200     compute  TR-IP-DA-Power = WS-Scratch-Num.
039300*
039400     move     WS-Col (7)  to WS-Scratch-Raw.
039500     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
039600     move     WS-Scratch-Present to TR-IP-DA-Price-F.
039700     compute  TR-IP-DA-Price = WS-Scratch-Num.
039800*
039900     move     WS-Col (8)  to WS-Scratch-Raw.
040000     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
040100     move     WS-Scratch-Present to TR-IP-RT-Power-F.
040200     compute  TR-IP-RT-Power = WS-Scratch-Num.
040300*
040400     move     WS-Col (9)  to WS-Scratch-Raw.
040500     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
040600     move     WS-Scratch-Present to TR-IP-RT-Price-F.
040700     compute  TR-IP-RT-Price = WS-Scratch-Num.
040800*
040900     move     WS-Col (10) to WS-Scratch-Raw.
041000     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
041100     move     WS-Scratch-Present to TR-DA-Award-MW-F.
041200     compute  TR-DA-Award-MW = WS-Scratch-Num.
041300*
041400     move     WS-Col (11) to WS-Scratch-Raw.
041500     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
041600     move     WS-Scratch-Present to TR-RT-Actual-MW-F.
041700     compute  TR-RT-Actual-MW = WS-Scratch-Num.
041800*
041900     move     WS-Col (12) to WS-Scratch-Raw.
042000     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
042100     move     WS-Scratch-Present to TR-ML-Intra-MWH-F.
042200     compute  TR-ML-Intra-MWH = WS-Scratch-Num.
042300*
042400     move     WS-Col (13) to WS-Scratch-Raw.
042500     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
042600     move     WS-Scratch-Present to TR-ML-Intra-Price-F.
042700     compute  TR-ML-Intra-Price = WS-Scratch-Num.
042800*
042900     move     WS-Col (14) to WS-Scratch-Raw.
043000     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
043100     move     WS-Scratch-Present to TR-ML-Inter-MWH-F.
043200     compute  TR-ML-Inter-MWH = WS-Scratch-Num.
043300*
043400     move     WS-Col (15) to WS-Scratch-Raw.
043500     perform  ee010-Parse-Numeric-Cell thru ee010-Exit.
043600     move     WS-Scratch-Present to TR-ML-Inter-Price-F.
043700     compute  TR-ML-Inter-Price = WS-Scratch-Num.
043800*
043900 bb050-Exit.  exit section.
044000*
044100 bb060-Bump-Co-Count          section.
044200**************************************
044300     move     1 to WS-Sub.
044400*
044500 bb060-Scan.
044600     if       WS-Sub > WS-Co-Cnt
044700              go to bb060-Add.
044800     if       WS-Co-Name (WS-Sub) = TR-Company
044900              add 1 to WS-Co-Recs (WS-Sub)
045000              go to bb060-Exit.
045100     add      1 to WS-Sub.
045200     go       to bb060-Scan.
045300*
045400 bb060-Add.
045500     add      1 to WS-Co-Cnt.
045600     move     TR-Company to WS-Co-Name (WS-Co-Cnt).
045700     move     1 to WS-Co-Recs (WS-Co-Cnt).
045800*
045900 bb060-Exit.  exit section.
046000*
046100 cc010-Sort-Co-Table          section.
046200**************************************
046300* Simple bubble sort of the company table into name order
046400* for the completion display - table is small, one entry
046500* per company.
046600*
046700     if       WS-Co-Cnt < 2
046800              go to cc010-Exit.
046900     move     1 to WS-Sub.
047000*
047100 cc010-Pass.
047200     if       WS-Sub >= WS-Co-Cnt
047300              go to cc010-Exit.
047400     move     WS-Sub to WS-Ptr.
047500     perform  cc020-Bubble-One-Pass thru cc020-Exit.
047600     add      1 to WS-Sub.
047700     go       to cc010-Pass.
047800*
047900 cc010-Exit.  exit section.
048000*
048100 cc020-Bubble-One-Pass        section.
048200**************************************
048300     move     WS-Sub to WS-Col-Idx.
048400*
048500 cc020-Compare.
048600     if       WS-Col-Idx > WS-Co-Cnt
048700              go to cc020-Exit.
048800     if       WS-Co-Name (WS-Col-Idx) < WS-Co-Name (WS-Ptr)
048900              perform  cc030-Swap-Entries thru cc030-Exit.
049000     add      1 to WS-Col-Idx.
049100     go       to cc020-Compare.
049200*
049300 cc020-Exit.  exit section.
049400*
049500 cc030-Swap-Entries           section.
049600***************************************
049700     move     WS-Co-Entry (WS-Ptr)   to WS-Co-Entry (41).
049800     move     WS-Co-Entry (WS-Col-Idx)
049900                                     to WS-Co-Entry (WS-Ptr).
050000     move     WS-Co-Entry (41)   to WS-Co-Entry (WS-Col-Idx).
050100*
050200 cc030-Exit.  exit section.
050300*
050400 dd010-Display-Summary        section.
050500**************************************
050600     display  "PWTRDMRG - trade file merge complete".
050700     move     WS-Tot-Recs  to WS-Rep-Recs.
050800     move     WS-Tot-Files to WS-Rep-Files.
050900     move     WS-Tot-Errs  to WS-Rep-Errs.
051000     display  "Files listed      - " WS-Rep-Files.
051100     display  "Files in error    - " WS-Rep-Errs.
051200     display  "Companies merged  - " WS-Co-Cnt.
051300     display  "Output records    - " WS-Rep-Recs.
051400     display  "Output file       - PWTRANOUT".
051500     move     1 to WS-Sub.
051600*
051700 dd010-List.
051800     if       WS-Sub > WS-Co-Cnt
051900              go to dd010-Exit.
052000     display  "  " WS-Co-Name (WS-Sub) " - "
052100              WS-Co-Recs (WS-Sub) " records".
052200     add      1 to WS-Sub.
052300     go       to dd010-List.
052400*
052500 dd010-Exit.  exit section.
052600*
052700 ee010-Parse-Numeric-Cell     section.
052800**************************************
052900* Generic column-text-to-number conversion used by bb050
053000* for every amount column.  Blank cell means absent, flag
053100* set to N, value left zero.  Populated cell is signed
053200* whole.fraction text, fraction always 4 digits on this
053300* feed - no guesswork on the decimal width.
053400*
053500     move     zero to WS-Scratch-Num.
053600     move     "N"  to WS-Scratch-Present.
053700     if       WS-Scratch-Raw = spaces
053800              go to ee010-Exit.
053900     move     "Y"  to WS-Scratch-Present.
054000     move     space to WS-Scratch-Sign.
054100     move     "0000" to WS-Scratch-Frac-Txt.
054200     move     spaces to WS-Scratch-Whole-Txt.
054300     if       WS-Scratch-Raw (1:1) = "-"
054400              move "-" to WS-Scratch-Sign
054500              move WS-Scratch-Raw (2:19)
054600                   to WS-Scratch-Work2
054700     else
054800              move WS-Scratch-Raw to WS-Scratch-Work2
054900     end-if.
055000     unstring WS-Scratch-Work2 delimited by "."
055100              into WS-Scratch-Whole-Txt WS-Scratch-Frac-Txt.
055200     move     WS-Scratch-Whole-Txt to WS-Scratch-Whole-Num.
055300     move     WS-Scratch-Frac-Txt (1:4) to WS-Scratch-Frac-Num.
055400     compute  WS-Scratch-Num =
055500              WS-Scratch-Whole-Num
055600              + (WS-Scratch-Frac-Num / 10000).
055700     if       WS-Scratch-Sign = "-"
055800              compute WS-Scratch-Num = WS-Scratch-Num * -1.
055900*
056000 ee010-Exit.  exit section.
056100*
