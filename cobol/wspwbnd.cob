000100********************************************
000200*                                          *
000300*  Record Definition For Unified Boundary *
000400*   Data File (BOUNDPRE output)           *
000500*     Line-sequential, DA block then RT   *
000600********************************************
000700*  File size 150 bytes.
000800*
000900* One record per date/time-point per boundary type.  DA rows carry
001000* the online generating capacity and the day-ahead clearing price;
001100* RT rows carry the real-time clearing price; DA and RT are never
001200* both populated on the one record.  Bid-space and load-rate are
001300* carried as reserved placeholder columns - always absent on this
001400* release.
001500*
001600* 02/07/89 rbc - Created for the boundary feed working file.
001700* 11/03/96 vbc - Tape feeds retired, file now disk sequential.
001800* 19/07/99 vbc - Y2K review - dates are CCYY-MM-DD text, no 2
001900*                digit year math anywhere - no change made.
002000* 05/11/25 vbc - Rewritten as the unified boundary output record.
002100* 19/11/25 vbc - Added a presence flag byte beside every value, to
002200*                match the TR-Record convention in pwtrdmrg's own
002300*                consolidated transaction file.
002400* 27/11/25 vbc - BO-Load-Rate, BO-Bid-Space added as permanent
002500*                empty placeholders - boundary desk may feed these
002600*                on a later release, column position is reserved.
002700*
002800 01  PW-Bound-Record.
002900     03  BO-Date                  pic x(10).
003000     03  BO-Time                  pic x(5).
003100     03  BO-Boundary-Type         pic x(2).
003200         88  BO-Is-DA-Row             value "DA".
003300         88  BO-Is-RT-Row             value "RT".
003400     03  BO-Bid-Space             pic s9(7)v9(3).
003500     03  BO-Bid-Space-F           pic x.
003600     03  BO-Prov-Load             pic s9(7)v9(3).
003700     03  BO-Prov-Load-F           pic x.
003800     03  BO-Wind                  pic s9(7)v9(3).
003900     03  BO-Wind-F                pic x.
004000     03  BO-Solar                 pic s9(7)v9(3).
004100     03  BO-Solar-F               pic x.
004200     03  BO-Renewable             pic s9(7)v9(3).
004300     03  BO-Renewable-F           pic x.
004400     03  BO-Non-Market            pic s9(7)v9(3).
004500     03  BO-Non-Market-F          pic x.
004600     03  BO-Hydro                 pic s9(7)v9(3).
004700     03  BO-Hydro-F               pic x.
004800     03  BO-Tie-Line              pic s9(7)v9(3).
004900     03  BO-Tie-Line-F            pic x.
005000     03  BO-Online-Cap            pic s9(7)v9(2).
005100     03  BO-Online-Cap-F          pic x.
005200         88  BO-Online-Cap-Present    value "Y".
005300         88  BO-Online-Cap-Absent     value "N".
005400     03  BO-DA-Price              pic s9(5)v9(2).
005500     03  BO-DA-Price-F            pic x.
005600     03  BO-RT-Price              pic s9(5)v9(2).
005700     03  BO-RT-Price-F            pic x.
005800     03  BO-Load-Rate             pic s9(3)v9(2).
005900     03  BO-Load-Rate-F           pic x.
006000     03  filler                   pic x(13).
006100*
