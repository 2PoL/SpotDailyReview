000100**************************************************************
000200*           Boundary Data Feed Consolidation                *
000300*                                                             *
000400*        Batch program - no screen interaction               *
000500**************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000      program-id.       pwbndpre.
001100**
001200*    Author.           R B Carver.
001300**
001400*    Installation.     Applewood Computers - Power Trading Grp.
001500**
001600*    Date-Written.     14/06/1989.
001700**
001800*    Date-Compiled.
001900**
002000*    Security.         Copyright (C) 1989-2026, Vincent B Coen.
002100*                      Distributed under the GNU General Public
002200*                      License.  See file COPYING for details.
002300**
002400*    Remarks.          BOUNDPRE - reads the nine boundary market
002500*                      feeds, merges the day-ahead set and builds
002600*                      the real-time set, writes one unified
002700*                      boundary file sorted DA block then RT.
002800**
002900*    Version.          See Prog-Name in Working-Storage.
003000**
003100*    Called Modules.   None.
003200**
003300*    Functions Used.   None.
003400*
003500*    Files used.
003600*                      PWLOADDA.  DA system load forecast.
003700*                      PWRENWDA.  DA renewables forecast.
003800*                      PWDISC96.  Disclosure 96 point data.
003900*                      PWTIEDA.   DA tie-line plan.
004000*                      PWCLRSUM.  DA clearing summary (text).
004100*                      PWHYDRDA.  DA hydro plan forecast.
004200*                      PWACT96.   96 point grid actuals.
004300*                      PWTIERT.   Real-time tie-line plan.
004400*                      PWSPOT.    Spot clearing prices.
004500*                      PWBNDOUT.  Unified boundary output file.
004600*
004700*    Error messages used.
004800*                      PW101 - PW110 (program specific).
004900**
005000* Changes:
005100* 14/06/1989 rbc - 1.0.00 Created - consolidates the boundary
005200*                  desk's load and renewables tape feeds into
005300*                  one working file.
005400* 20/11/1989 rbc -     .01 Corrected a card-image column overlap
005500*                  on the disclosure 96 point feed.
005600* 09/04/1990 rbc - 1.1.00 Added the day-ahead tie-line plan feed
005700*                  to the consolidation.
005800* 02/10/1991 klm -     .01 Hydro plan feed added, desk had been
005900*                  carrying it as a manual adjustment until now.
006000* 15/01/1993 klm - 1.2.00 Real-time tie-line plan and spot
006100*                  clearing price feeds added, builds the RT
006200*                  half of the file.
006300* 28/08/1994 klm -     .01 Online capacity figure now taken from
006400*                  the clearing summary's first data row only,
006500*                  second and further rows were overwriting it
006600*                  with zero.
006700* 11/03/1996 vbc - 1.3.00 Tape feeds retired for the hydro and
006800*                  tie-line plans, both now disk sequential per
006900*                  desk migration off tape.
007000* 19/07/1999 vbc -     .01 Y2K review - BO-Date is CCYY-MM-DD
007100*                  text throughout, no 2 digit year math in this
007200*                  module - no change made.
007300* 06/05/2002 vbc - 1.4.00 Actuals feed widened to carry wind and
007400*                  solar columns separately, previously combined
007500*                  under renewable.
007600* 17/02/2008 vbc - 2.0.00 All nine feeds converted to comma
007700*                  delimited text, UNSTRING parse replaces the
007800*                  old fixed columns.
007900* 09/10/2012 vbc -     .01 Running totals on the RT set widened,
008000*                  grid actuals volumes had grown past the old
008100*                  accumulator width.
008200* 22/01/2026 vbc - 3.0.00 Rewritten as PWBNDPRE for the desk's
008300*                  unified boundary file, replacing the old
008400*                  working file layout.
008500* 30/01/2026 vbc -     .01 Online capacity scan now stops at the
008600*                  first data row only, per the clearing summary
008700*                  carrying one scalar for the whole day.
008800* 06/02/2026 vbc -     .02 Real-time set built from the actuals
008900*                  feed rows directly rather than re-keying - the
009000*                  actuals feed already carries load/wind/solar/
009100*                  renewable/hydro/non-market in one row.
009200* 12/02/2026 vbc -     .03 Tie-line feeds filtered to the
009300*                  aggregate marker row only before keying, non
009400*                  aggregate line rows were doubling the totals.
009500* 10/08/2026 vbc -     .04 Online capacity scan now anchors on
009600*                  the capacity label itself before taking any
009700*                  number off the row - it was picking up the
009800*                  first digits in the description text, label
009900*                  present or not.
010000* 10/08/2026 vbc -     .05 Condition-names added for the status
010100*                  and presence/seen flag bytes, per the desk's
010200*                  coding standard for this style of switch.
010300**
010400**************************************************************
010500* Copyright Notice.
010600* ****************
010700*
010800* Part of the Applewood Computers Power Trading suite.
010900* Copyright (c) Vincent B Coen, 1976-2026 and later.
011000*
011100* Free software; redistribute and/or modify it under the GNU
011200* General Public License as published by the Free Software
011300* Foundation, for personal and in-house business use only -
011400* excludes resale, rental or hire in any form.
011500*
011600* Distributed in the hope it will be useful, but WITHOUT ANY
011700* WARRANTY, without even the implied warranty of MERCHANT-
011800* ABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
011900* General Public License for more detail.
012000*
012100* See file COPYING.  If not held, write to the Free Software
012200* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111.
012300**************************************************************
012400*
012500 environment             division.
012600*================================
012700*
012800 configuration            section.
012900 source-computer.         gnucobol.
013000 object-computer.         gnucobol.
013100 special-names.
013200     C01 is TOP-OF-FORM
013300     CLASS PW-Digit-Class is "0" thru "9"
013400     UPSI-0 is PW-Test-Switch.
013500*
013600 input-output            section.
013700 file-control.
013800*
013900     select  PW-Load-File   assign  "PWLOADDA"
014000                             organization line sequential
014100                             status  WS-Load-Status.
014200     select  PW-Renew-File  assign  "PWRENWDA"
014300                             organization line sequential
014400                             status  WS-Renew-Status.
014500     select  PW-Disc-File   assign  "PWDISC96"
014600                             organization line sequential
014700                             status  WS-Disc-Status.
014800     select  PW-TieDA-File  assign  "PWTIEDA"
014900                             organization line sequential
015000                             status  WS-TieDA-Status.
015100     select  PW-Clear-File  assign  "PWCLRSUM"
015200                             organization line sequential
015300                             status  WS-Clear-Status.
015400     select  PW-Hydro-File  assign  "PWHYDRDA"
015500                             organization line sequential
015600                             status  WS-Hydro-Status.
015700     select  PW-Act-File    assign  "PWACT96"
015800                             organization line sequential
015900                             status  WS-Act-Status.
016000     select  PW-TieRT-File  assign  "PWTIERT"
016100                             organization line sequential
016200                             status  WS-TieRT-Status.
016300     select  PW-Price-File  assign  "PWSPOT"
016400                             organization line sequential
016500                             status  WS-Price-Status.
016600     select  PW-Bound-Out-File  assign  "PWBNDOUT"
016700                             organization line sequential
016800                             status  WS-Out-Status.
016900*
017000 data                    division.
017100*================================
017200*
017300 file section.
017400*
017500 fd  PW-Load-File.
017600 01  PW-Load-Record         pic x(100).
017700 fd  PW-Renew-File.
017800 01  PW-Renew-Record        pic x(100).
017900 fd  PW-Disc-File.
018000 01  PW-Disc-Record         pic x(100).
018100 fd  PW-TieDA-File.
018200 01  PW-TieDA-Record        pic x(100).
018300 fd  PW-Clear-File.
018400 01  PW-Clear-Record        pic x(200).
018500 fd  PW-Hydro-File.
018600 01  PW-Hydro-Record        pic x(100).
018700 fd  PW-Act-File.
018800 01  PW-Act-Record          pic x(150).
018900 fd  PW-TieRT-File.
019000 01  PW-TieRT-Record        pic x(100).
019100 fd  PW-Price-File.
019200 01  PW-Price-Record        pic x(100).
019300 fd  PW-Bound-Out-File.
019400 copy "wspwbnd.cob".
019500*
019600 working-storage section.
019700*-----------------------
019800 77  Prog-Name          pic x(17) value "pwbndpre (3.0.05)".
019900*
020000 01  WS-File-Status.
020100     03  WS-Load-Status     pic xx value zero.
020200     03  WS-Renew-Status    pic xx value zero.
020300     03  WS-Disc-Status     pic xx value zero.
020400     03  WS-TieDA-Status    pic xx value zero.
020500     03  WS-Clear-Status    pic xx value zero.
020600     03  WS-Hydro-Status    pic xx value zero.
020700     03  WS-Act-Status      pic xx value zero.
020800     03  WS-TieRT-Status    pic xx value zero.
020900     03  WS-Price-Status    pic xx value zero.
021000     03  WS-Out-Status      pic xx value zero.
021100         88  WS-Out-Status-OK        value "00".
021200*
021300 01  WS-Counters.
021400     03  WS-Line-Cnt     binary-long  unsigned value zero.
021500     03  WS-Sub          binary-short unsigned value zero.
021600     03  WS-Sub2         binary-short unsigned value zero.
021700     03  WS-Ptr          binary-short unsigned value zero.
021800     03  WS-Col-Idx      binary-short unsigned value zero.
021900     03  WS-Found        pic x value "N".
022000         88  WS-Found-Yes        value "Y".
022100     03  WS-Da-Rows      binary-long  unsigned value zero.
022200     03  WS-Rt-Rows      binary-long  unsigned value zero.
022300     03  WS-Tot-Rows     binary-long  unsigned value zero.
022400*
022500* Raw detail line split into a fixed column table, same scheme
022600* as the trade file merge - 12 columns is enough for the widest
022700* feed (the 96 point grid actuals).
022800*
022900 01  WS-Col-Table.
023000     03  WS-Col     pic x(20)  occurs 12  value spaces.
023100*
023200* Generic numeric-cell parser - identical technique to the one
023300* in the trade file merge, reused here for every feed column.
023400* Every numeric cell on these feeds carries exactly 4 decimal
023500* digits when populated.
023600*
023700 01  WS-Raw-Line              pic x(200) value spaces.
023800*
023900 01  WS-Scratch-Area.
024000     03  WS-Scratch-Raw       pic x(20)  value spaces.
024100     03  WS-Scratch-Present   pic x      value "N".
024200     03  WS-Scratch-Sign      pic x      value space.
024300     03  WS-Scratch-Work2     pic x(20)  value spaces.
024400     03  WS-Scratch-Whole-Txt pic x(15)  value spaces.
024500     03  WS-Scratch-Frac-Txt  pic x(5)   value "0000".
024600     03  WS-Scratch-Whole-Num pic 9(9)   value zero.
024700     03  WS-Scratch-Frac-Num  pic 9(4)   value zero.
024800     03  WS-Scratch-Num  pic s9(9)v9(4) comp-3 value zero.
024900*
025000* Day-ahead load forecast - feed 1.
025100*
025200 01  WS-Load-Table.
025300     03  WS-Load-Cnt    binary-short unsigned value zero.
025400     03  WS-Load-Entry           occurs 600.
025500         05  WS-Load-Date        pic x(10).
025600         05  WS-Load-Time        pic x(5).
025700         05  WS-Load-Value       pic s9(7)v9(3).
025800         05  WS-Load-Value-F     pic x.
025900*
026000* Day-ahead renewables forecast - feed 2.
026100*
026200 01  WS-Renew-Table.
026300     03  WS-Renew-Cnt   binary-short unsigned value zero.
026400     03  WS-Renew-Entry          occurs 600.
026500         05  WS-Renew-Date       pic x(10).
026600         05  WS-Renew-Time       pic x(5).
026700         05  WS-Renew-Total      pic s9(7)v9(3).
026800         05  WS-Renew-Total-F    pic x.
026900         05  WS-Renew-Wind       pic s9(7)v9(3).
027000         05  WS-Renew-Wind-F     pic x.
027100         05  WS-Renew-Solar      pic s9(7)v9(3).
027200         05  WS-Renew-Solar-F    pic x.
027300*
027400* Disclosure 96 point (non-market output) - feed 3.
027500*
027600 01  WS-Disc-Table.
027700     03  WS-Disc-Cnt    binary-short unsigned value zero.
027800     03  WS-Disc-Entry           occurs 600.
027900         05  WS-Disc-Date        pic x(10).
028000         05  WS-Disc-Time        pic x(5).
028100         05  WS-Disc-Value       pic s9(7)v9(3).
028200         05  WS-Disc-Value-F     pic x.
028300*
028400* Day-ahead tie-line plan, aggregate rows only - feed 4.
028500*
028600 01  WS-TieDA-Table.
028700     03  WS-TieDA-Cnt   binary-short unsigned value zero.
028800     03  WS-TieDA-Entry          occurs 600.
028900         05  WS-TieDA-Date       pic x(10).
029000         05  WS-TieDA-Time       pic x(5).
029100         05  WS-TieDA-Value      pic s9(7)v9(3).
029200         05  WS-TieDA-Value-F    pic x.
029300*
029400* Day-ahead hydro plan forecast - feed 6.
029500*
029600 01  WS-Hydro-Table.
029700     03  WS-Hydro-Cnt   binary-short unsigned value zero.
029800     03  WS-Hydro-Entry          occurs 600.
029900         05  WS-Hydro-Date       pic x(10).
030000         05  WS-Hydro-Time       pic x(5).
030100         05  WS-Hydro-Value      pic s9(7)v9(3).
030200         05  WS-Hydro-Value-F    pic x.
030300*
030400* 96 point grid actuals, becomes the RT row base - feed 7.
030500*
030600 01  WS-Act-Table.
030700     03  WS-Act-Cnt     binary-short unsigned value zero.
030800     03  WS-Act-Entry             occurs 600.
030900         05  WS-Act-Date         pic x(10).
031000         05  WS-Act-Time         pic x(5).
031100         05  WS-Act-Load         pic s9(7)v9(3).
031200         05  WS-Act-Load-F       pic x.
031300         05  WS-Act-Wind         pic s9(7)v9(3).
031400         05  WS-Act-Wind-F       pic x.
031500         05  WS-Act-Solar        pic s9(7)v9(3).
031600         05  WS-Act-Solar-F      pic x.
031700         05  WS-Act-Renew        pic s9(7)v9(3).
031800         05  WS-Act-Renew-F      pic x.
031900         05  WS-Act-Hydro        pic s9(7)v9(3).
032000         05  WS-Act-Hydro-F      pic x.
032100         05  WS-Act-NonMkt       pic s9(7)v9(3).
032200         05  WS-Act-NonMkt-F     pic x.
032300*
032400* Real-time tie-line plan, aggregate rows only - feed 8.
032500*
032600 01  WS-TieRT-Table.
032700     03  WS-TieRT-Cnt   binary-short unsigned value zero.
032800     03  WS-TieRT-Entry          occurs 600.
032900         05  WS-TieRT-Date       pic x(10).
033000         05  WS-TieRT-Time       pic x(5).
033100         05  WS-TieRT-Value      pic s9(7)v9(3).
033200         05  WS-TieRT-Value-F    pic x.
033300*
033400* Spot clearing prices, summary rows dropped - feed 9.
033500*
033600 01  WS-Price-Table.
033700     03  WS-Price-Cnt   binary-short unsigned value zero.
033800     03  WS-Price-Entry          occurs 600.
033900         05  WS-Price-Date       pic x(10).
034000         05  WS-Price-Time       pic x(5).
034100         05  WS-Price-RT         pic s9(5)v9(2).
034200         05  WS-Price-RT-F       pic x.
034300         05  WS-Price-DA         pic s9(5)v9(2).
034400         05  WS-Price-DA-F       pic x.
034500*
034600* Online generating capacity, scalar from the clearing summary,
034700* applied to every day-ahead row built below.
034800*
034900 01  WS-Cap-Area.
035000     03  WS-Online-Cap      pic s9(7)v9(2) value zero.
035100     03  WS-Online-Cap-F    pic x          value "N".
035200         88  WS-Online-Cap-Present  value "Y".
035300         88  WS-Online-Cap-Absent   value "N".
035400     03  WS-Cap-Seen-Row    pic x          value "N".
035500         88  WS-Cap-Seen-Row-Yes    value "Y".
035600*
035700* Day-ahead key list - union of the keys seen on any of the six
035800* day-ahead feeds (five value feeds plus the price feed's DA
035900* column).
036000*
036100 01  WS-DAKey-Table.
036200     03  WS-DAKey-Cnt   binary-short unsigned value zero.
036300     03  WS-DAKey-Entry          occurs 600.
036400         05  WS-DAKey-Date       pic x(10).
036500         05  WS-DAKey-Time       pic x(5).
036600*
036700* Current row key, used while looking a single row up against
036800* the real-time tie-line and price tables.
036900*
037000 01  WS-RT-Key-Date             pic x(10).
037100 01  WS-RT-Key-Time             pic x(5).
037200*
037300* Run-date, held in three layouts - the completion banner below
037400* uses the UK view, the other two are kept on file for whichever
037500* report style a later release of the banner wants.
037600*
037700 01  WS-Run-Date-Formats.
037800     03  WS-Run-Date          pic x(10)  value "9999-99-99".
037900     03  WS-Run-UK   redefines WS-Run-Date.
038000         05  WS-Run-UK-DD       pic 99.
038100         05  filler             pic x.
038200         05  WS-Run-UK-MM       pic 99.
038300         05  filler             pic x.
038400         05  WS-Run-UK-CCYY     pic 9(4).
038500     03  WS-Run-USA  redefines WS-Run-Date.
038600         05  WS-Run-USA-MM      pic 99.
038700         05  filler             pic x.
038800         05  WS-Run-USA-DD      pic 99.
038900         05  filler             pic x.
039000         05  WS-Run-USA-CCYY    pic 9(4).
039100     03  WS-Run-Intl redefines WS-Run-Date.
039200         05  WS-Run-Intl-CCYY   pic 9(4).
039300         05  filler             pic x.
039400         05  WS-Run-Intl-MM     pic 99.
039500         05  filler             pic x.
039600         05  WS-Run-Intl-DD     pic 99.
039700 01  WS-Run-Date-Parts.
039800     03  WS-Run-CC            pic 99.
039900     03  WS-Run-YY            pic 99.
040000     03  WS-Run-MM            pic 99.
040100     03  WS-Run-DD            pic 99.
040200*
040300* Combined output table - DA rows then RT rows, sorted into
040400* final order before being written to PWBNDOUT.  Same shape as
040500* PW-Bound-Record, held here so the sort can run in memory.
040600*
040700 01  WS-Bound-Table.
040800     03  WS-Bound-Cnt   binary-long unsigned value zero.
040900     03  WS-Bound-Entry          occurs 1200.
041000         05  WS-Bnd-Date         pic x(10).
041100         05  WS-Bnd-Time         pic x(5).
041200         05  WS-Bnd-Type         pic x(2).
041300         05  WS-Bnd-Prov-Load    pic s9(7)v9(3).
041400         05  WS-Bnd-Prov-Load-F  pic x.
041500         05  WS-Bnd-Wind         pic s9(7)v9(3).
041600         05  WS-Bnd-Wind-F       pic x.
041700         05  WS-Bnd-Solar        pic s9(7)v9(3).
041800         05  WS-Bnd-Solar-F      pic x.
041900         05  WS-Bnd-Renew        pic s9(7)v9(3).
042000         05  WS-Bnd-Renew-F      pic x.
042100         05  WS-Bnd-NonMkt       pic s9(7)v9(3).
042200         05  WS-Bnd-NonMkt-F     pic x.
042300         05  WS-Bnd-Hydro        pic s9(7)v9(3).
042400         05  WS-Bnd-Hydro-F      pic x.
042500         05  WS-Bnd-Tie          pic s9(7)v9(3).
042600         05  WS-Bnd-Tie-F        pic x.
042700         05  WS-Bnd-Cap          pic s9(7)v9(2).
042800         05  WS-Bnd-Cap-F        pic x.
042900         05  WS-Bnd-DA-Price     pic s9(5)v9(2).
043000         05  WS-Bnd-DA-Price-F   pic x.
043100         05  WS-Bnd-RT-Price     pic s9(5)v9(2).
043200         05  WS-Bnd-RT-Price-F   pic x.
043300     03  WS-Bound-Swap.
043400         05  filler              pic x(109).
043500*
043600* Online capacity text scan - the clearing summary description
043700* carries "...<label>123.45MW..." on its first data row.
043800*
043900 01  WS-Cap-Scan-Area.
044000     03  WS-Cap-Dummy1       pic x(20).
044100     03  WS-Cap-Dummy2       pic x(20).
044200     03  WS-Cap-Text         pic x(200).
044300     03  WS-Cap-Label        pic x(18) value "运行机组容量".
044400     03  WS-Cap-Label-End    binary-short unsigned value zero.
044500     03  WS-Cap-Pos          binary-short unsigned value zero.
044600     03  WS-Cap-Digit-Txt    pic x(12)  value spaces.
044700     03  WS-Cap-Digit-Idx    binary-short unsigned value zero.
044800     03  WS-Cap-Char         pic x.
044900*
045000 01  Error-Messages.
045100     03  PW101 pic x(30) value "PW101 PWLOADDA open failed".
045200     03  PW102 pic x(30) value "PW102 PWRENWDA open failed".
045300     03  PW103 pic x(30) value "PW103 PWDISC96 open failed".
045400     03  PW104 pic x(30) value "PW104 PWTIEDA open failed".
045500     03  PW105 pic x(30) value "PW105 PWCLRSUM open failed".
045600     03  PW106 pic x(30) value "PW106 PWHYDRDA open failed".
045700     03  PW107 pic x(30) value "PW107 PWACT96 open failed".
045800     03  PW108 pic x(30) value "PW108 PWTIERT open failed".
045900     03  PW109 pic x(30) value "PW109 PWSPOT open failed".
046000     03  PW110 pic x(30) value "PW110 PWBNDOUT open failed".
046100*
046200 procedure division.
046300*==================
046400*
046500 aa000-Main                  section.
046600*************************************
046700     accept   WS-Run-Date-Parts from date.
046800     compute  WS-Run-UK-CCYY = WS-Run-CC * 100 + WS-Run-YY.
046900     move     WS-Run-MM to WS-Run-UK-MM.
047000     move     WS-Run-DD to WS-Run-UK-DD.
047100     perform  bb010-Load-Load-Feed thru bb010-Exit.
047200     perform  bb020-Load-Renew-Feed thru bb020-Exit.
047300     perform  bb030-Load-Disc-Feed thru bb030-Exit.
047400     perform  bb040-Load-TieDA-Feed thru bb040-Exit.
047500     perform  bb050-Load-Clear-Feed thru bb050-Exit.
047600     perform  bb060-Load-Hydro-Feed thru bb060-Exit.
047700     perform  bb070-Load-Act-Feed thru bb070-Exit.
047800     perform  bb080-Load-TieRT-Feed thru bb080-Exit.
047900     perform  bb090-Load-Price-Feed thru bb090-Exit.
048000*
048100     perform  cc010-Build-DA-Keys thru cc010-Exit.
048200     perform  cc020-Build-DA-Rows thru cc020-Exit.
048300     perform  dd010-Build-RT-Rows thru dd010-Exit.
048400     perform  ee010-Sort-Bound-Table thru ee010-Exit.
048500*
048600     open     output PW-Bound-Out-File.
048700     if       WS-Out-Status not = "00"
048800              display  PW110
048900              goback   returning 1.
049000     perform  ff010-Write-Output thru ff010-Exit.
049100     close    PW-Bound-Out-File.
049200*
049300     perform  gg010-Display-Summary thru gg010-Exit.
049400     goback   returning 0.
049500*
049600 aa000-Exit.  exit section.
049700*
049800 bb010-Load-Load-Feed         section.
049900**************************************
050000* Feed 1 - key cols 2,3; value col 4.
050100*
050200     move     zero to WS-Load-Cnt.
050300     open     input PW-Load-File.
050400     if       WS-Load-Status not = "00"
050500              display  PW101
050600              go to bb010-Exit.
050700     move     zero to WS-Line-Cnt.
050800*
050900 bb010-Read.
051000     read     PW-Load-File at end go to bb010-Close.
051100     add      1 to WS-Line-Cnt.
051200     if       WS-Line-Cnt = 1
051300              go to bb010-Read.
051400     move     PW-Load-Record to WS-Raw-Line.
051500     perform  hh010-Unstring-Cols thru hh010-Exit.
051600     add      1 to WS-Load-Cnt.
051700     move     WS-Col (2) to WS-Load-Date (WS-Load-Cnt).
051800     move     WS-Col (3) to WS-Load-Time (WS-Load-Cnt).
051900     move     WS-Col (4) to WS-Scratch-Raw.
052000     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
052100     move     WS-Scratch-Present to WS-Load-Value-F (WS-Load-Cnt).
052200     compute  WS-Load-Value (WS-Load-Cnt) = WS-Scratch-Num.
052300     go       to bb010-Read.
052400*
052500 bb010-Close.
052600     close    PW-Load-File.
052700*
052800 bb010-Exit.  exit section.
052900*
053000 bb020-Load-Renew-Feed        section.
053100**************************************
053200* Feed 2 - key cols 2,3; col 4 total, col 5 wind, col 6 solar.
053300*
053400     move     zero to WS-Renew-Cnt.
053500     open     input PW-Renew-File.
053600     if       WS-Renew-Status not = "00"
053700              display  PW102
053800              go to bb020-Exit.
053900     move     zero to WS-Line-Cnt.
054000*
054100 bb020-Read.
054200     read     PW-Renew-File at end go to bb020-Close.
054300     add      1 to WS-Line-Cnt.
054400     if       WS-Line-Cnt = 1
054500              go to bb020-Read.
054600     move     PW-Renew-Record to WS-Raw-Line.
054700     perform  hh010-Unstring-Cols thru hh010-Exit.
054800     add      1 to WS-Renew-Cnt.
054900     move     WS-Col (2) to WS-Renew-Date (WS-Renew-Cnt).
055000     move     WS-Col (3) to WS-Renew-Time (WS-Renew-Cnt).
055100     move     WS-Col (4) to WS-Scratch-Raw.
055200     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
055300     move     WS-Scratch-Present
055400                   to WS-Renew-Total-F (WS-Renew-Cnt).
055500     compute  WS-Renew-Total (WS-Renew-Cnt) = WS-Scratch-Num.
055600     move     WS-Col (5) to WS-Scratch-Raw.
055700     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
055800     move     WS-Scratch-Present
055900                   to WS-Renew-Wind-F (WS-Renew-Cnt).
056000     compute  WS-Renew-Wind (WS-Renew-Cnt) = WS-Scratch-Num.
056100     move     WS-Col (6) to WS-Scratch-Raw.
056200     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
056300     move     WS-Scratch-Present
056400                   to WS-Renew-Solar-F (WS-Renew-Cnt).
056500     compute  WS-Renew-Solar (WS-Renew-Cnt) = WS-Scratch-Num.
056600     go       to bb020-Read.
056700*
056800 bb020-Close.
056900     close    PW-Renew-File.
057000*
057100 bb020-Exit.  exit section.
057200*
057300 bb030-Load-Disc-Feed         section.
057400**************************************
057500* Feed 3 - key cols 2,3; col 4 non-market output.
057600*
057700     move     zero to WS-Disc-Cnt.
057800     open     input PW-Disc-File.
057900     if       WS-Disc-Status not = "00"
058000              display  PW103
058100              go to bb030-Exit.
058200     move     zero to WS-Line-Cnt.
058300*
058400 bb030-Read.
058500     read     PW-Disc-File at end go to bb030-Close.
058600     add      1 to WS-Line-Cnt.
058700     if       WS-Line-Cnt = 1
058800              go to bb030-Read.
058900     move     PW-Disc-Record to WS-Raw-Line.
059000     perform  hh010-Unstring-Cols thru hh010-Exit.
059100     add      1 to WS-Disc-Cnt.
059200     move     WS-Col (2) to WS-Disc-Date (WS-Disc-Cnt).
059300     move     WS-Col (3) to WS-Disc-Time (WS-Disc-Cnt).
059400     move     WS-Col (4) to WS-Scratch-Raw.
059500     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
059600     move     WS-Scratch-Present to WS-Disc-Value-F (WS-Disc-Cnt).
059700     compute  WS-Disc-Value (WS-Disc-Cnt) = WS-Scratch-Num.
059800     go       to bb030-Read.
059900*
060000 bb030-Close.
060100     close    PW-Disc-File.
060200*
060300 bb030-Exit.  exit section.
060400*
060500 bb040-Load-TieDA-Feed        section.
060600**************************************
060700* Feed 4 - col 2 label, kept only when it is the aggregate
060800* marker; key cols 3,4; value col 5.
060900*
061000     move     zero to WS-TieDA-Cnt.
061100     open     input PW-TieDA-File.
061200     if       WS-TieDA-Status not = "00"
061300              display  PW104
061400              go to bb040-Exit.
061500     move     zero to WS-Line-Cnt.
061600*
061700 bb040-Read.
061800     read     PW-TieDA-File at end go to bb040-Close.
061900     add      1 to WS-Line-Cnt.
062000     if       WS-Line-Cnt = 1
062100              go to bb040-Read.
062200     move     PW-TieDA-Record to WS-Raw-Line.
062300     perform  hh010-Unstring-Cols thru hh010-Exit.
062400     if       WS-Col (2) not = "总加"
062500       and    WS-Col (2) not = "TOTAL"
062600              go to bb040-Read.
062700     add      1 to WS-TieDA-Cnt.
062800     move     WS-Col (3) to WS-TieDA-Date (WS-TieDA-Cnt).
062900     move     WS-Col (4) to WS-TieDA-Time (WS-TieDA-Cnt).
063000     move     WS-Col (5) to WS-Scratch-Raw.
063100     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
063200     move     WS-Scratch-Present
063300                   to WS-TieDA-Value-F (WS-TieDA-Cnt).
063400     compute  WS-TieDA-Value (WS-TieDA-Cnt) = WS-Scratch-Num.
063500     go       to bb040-Read.
063600*
063700 bb040-Close.
063800     close    PW-TieDA-File.
063900*
064000 bb040-Exit.  exit section.
064100*
064200 bb050-Load-Clear-Feed        section.
064300**************************************
064400* Feed 5 - free text in col 3 of the first data row holding the
064500* online generating capacity.  Pattern is the literal label
064600* immediately followed by the number and then "MW".
064700*
064800     move     zero to WS-Online-Cap.
064900     move     "N" to WS-Online-Cap-F.
065000     move     "N" to WS-Cap-Seen-Row.
065100     open     input PW-Clear-File.
065200     if       WS-Clear-Status not = "00"
065300              display  PW105
065400              go to bb050-Exit.
065500     move     zero to WS-Line-Cnt.
065600*
065700 bb050-Read.
065800     read     PW-Clear-File at end go to bb050-Close.
065900     add      1 to WS-Line-Cnt.
066000     if       WS-Line-Cnt = 1
066100              go to bb050-Read.
066200     if       WS-Cap-Seen-Row = "Y"
066300              go to bb050-Read.
066400     move     "Y" to WS-Cap-Seen-Row.
066500     move     spaces to WS-Cap-Text.
066600     unstring PW-Clear-Record delimited by ","
066700              into WS-Cap-Dummy1 WS-Cap-Dummy2
066800                   WS-Cap-Text.
066900     perform  hh030-Scan-Capacity thru hh030-Exit.
067000     go       to bb050-Read.
067100*
067200 bb050-Close.
067300     close    PW-Clear-File.
067400     display  "Online capacity extracted - " WS-Online-Cap
067500              " (" WS-Online-Cap-F ")".
067600*
067700 bb050-Exit.  exit section.
067800*
067900 bb060-Load-Hydro-Feed        section.
068000**************************************
068100* Feed 6 - key cols 2,3; col 4 hydro output.
068200*
068300     move     zero to WS-Hydro-Cnt.
068400     open     input PW-Hydro-File.
068500     if       WS-Hydro-Status not = "00"
068600              display  PW106
068700              go to bb060-Exit.
068800     move     zero to WS-Line-Cnt.
068900*
069000 bb060-Read.
069100     read     PW-Hydro-File at end go to bb060-Close.
069200     add      1 to WS-Line-Cnt.
069300     if       WS-Line-Cnt = 1
069400              go to bb060-Read.
069500     move     PW-Hydro-Record to WS-Raw-Line.
069600     perform  hh010-Unstring-Cols thru hh010-Exit.
069700     add      1 to WS-Hydro-Cnt.
069800     move     WS-Col (2) to WS-Hydro-Date (WS-Hydro-Cnt).
069900     move     WS-Col (3) to WS-Hydro-Time (WS-Hydro-Cnt).
070000     move     WS-Col (4) to WS-Scratch-Raw.
070100     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
070200     move     WS-Scratch-Present
070300                   to WS-Hydro-Value-F (WS-Hydro-Cnt).
070400     compute  WS-Hydro-Value (WS-Hydro-Cnt) = WS-Scratch-Num.
070500     go       to bb060-Read.
070600*
070700 bb060-Close.
070800     close    PW-Hydro-File.
070900*
071000 bb060-Exit.  exit section.
071100*
071200 bb070-Load-Act-Feed          section.
071300**************************************
071400* Feed 7 - key cols 2,3; col 4 load, col 6 wind, col 7 solar,
071500* col 8 renewable total, col 9 hydro, col 12 non-market.
071600*
071700     move     zero to WS-Act-Cnt.
071800     open     input PW-Act-File.
071900     if       WS-Act-Status not = "00"
072000              display  PW107
072100              go to bb070-Exit.
072200     move     zero to WS-Line-Cnt.
072300*
072400 bb070-Read.
072500     read     PW-Act-File at end go to bb070-Close.
072600     add      1 to WS-Line-Cnt.
072700     if       WS-Line-Cnt = 1
072800              go to bb070-Read.
072900     move     PW-Act-Record to WS-Raw-Line.
073000     perform  hh010-Unstring-Cols thru hh010-Exit.
073100     add      1 to WS-Act-Cnt.
073200     move     WS-Col (2) to WS-Act-Date (WS-Act-Cnt).
073300     move     WS-Col (3) to WS-Act-Time (WS-Act-Cnt).
073400     move     WS-Col (4) to WS-Scratch-Raw.
073500     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
073600     move     WS-Scratch-Present to WS-Act-Load-F (WS-Act-Cnt).
073700     compute  WS-Act-Load (WS-Act-Cnt) = WS-Scratch-Num.
073800     move     WS-Col (6) to WS-Scratch-Raw.
073900     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
074000     move     WS-Scratch-Present to WS-Act-Wind-F (WS-Act-Cnt).
074100     compute  WS-Act-Wind (WS-Act-Cnt) = WS-Scratch-Num.
074200     move     WS-Col (7) to WS-Scratch-Raw.
074300     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
074400     move     WS-Scratch-Present to WS-Act-Solar-F (WS-Act-Cnt).
074500     compute  WS-Act-Solar (WS-Act-Cnt) = WS-Scratch-Num.
074600     move     WS-Col (8) to WS-Scratch-Raw.
074700     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
074800     move     WS-Scratch-Present to WS-Act-Renew-F (WS-Act-Cnt).
074900     compute  WS-Act-Renew (WS-Act-Cnt) = WS-Scratch-Num.
075000     move     WS-Col (9) to WS-Scratch-Raw.
075100     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
075200     move     WS-Scratch-Present to WS-Act-Hydro-F (WS-Act-Cnt).
075300     compute  WS-Act-Hydro (WS-Act-Cnt) = WS-Scratch-Num.
075400     move     WS-Col (12) to WS-Scratch-Raw.
075500     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
075600     move     WS-Scratch-Present to WS-Act-NonMkt-F (WS-Act-Cnt).
075700     compute  WS-Act-NonMkt (WS-Act-Cnt) = WS-Scratch-Num.
075800     go       to bb070-Read.
075900*
076000 bb070-Close.
076100     close    PW-Act-File.
076200*
076300 bb070-Exit.  exit section.
076400*
076500 bb080-Load-TieRT-Feed        section.
076600**************************************
076700* Feed 8 - same shape as feed 4, real-time side.
076800*
076900     move     zero to WS-TieRT-Cnt.
077000     open     input PW-TieRT-File.
077100     if       WS-TieRT-Status not = "00"
077200              display  PW108
077300              go to bb080-Exit.
077400     move     zero to WS-Line-Cnt.
077500*
077600 bb080-Read.
077700     read     PW-TieRT-File at end go to bb080-Close.
077800     add      1 to WS-Line-Cnt.
077900     if       WS-Line-Cnt = 1
078000              go to bb080-Read.
078100     move     PW-TieRT-Record to WS-Raw-Line.
078200     perform  hh010-Unstring-Cols thru hh010-Exit.
078300     if       WS-Col (2) not = "总加"
078400       and    WS-Col (2) not = "TOTAL"
078500              go to bb080-Read.
078600     add      1 to WS-TieRT-Cnt.
078700     move     WS-Col (3) to WS-TieRT-Date (WS-TieRT-Cnt).
078800     move     WS-Col (4) to WS-TieRT-Time (WS-TieRT-Cnt).
078900     move     WS-Col (5) to WS-Scratch-Raw.
079000     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
079100     move     WS-Scratch-Present
079200                   to WS-TieRT-Value-F (WS-TieRT-Cnt).
079300     compute  WS-TieRT-Value (WS-TieRT-Cnt) = WS-Scratch-Num.
079400     go       to bb080-Read.
079500*
079600 bb080-Close.
079700     close    PW-TieRT-File.
079800*
079900 bb080-Exit.  exit section.
080000*
080100 bb090-Load-Price-Feed        section.
080200**************************************
080300* Feed 9 - cols seq,date,time,rt price,da price.  Rows whose
080400* sequence is not numeric are daily-average rows and dropped.
080500*
080600     move     zero to WS-Price-Cnt.
080700     open     input PW-Price-File.
080800     if       WS-Price-Status not = "00"
080900              display  PW109
081000              go to bb090-Exit.
081100     move     zero to WS-Line-Cnt.
081200*
081300 bb090-Read.
081400     read     PW-Price-File at end go to bb090-Close.
081500     add      1 to WS-Line-Cnt.
081600     if       WS-Line-Cnt = 1
081700              go to bb090-Read.
081800     move     PW-Price-Record to WS-Raw-Line.
081900     perform  hh010-Unstring-Cols thru hh010-Exit.
082000     if       WS-Col (1) not is PW-Digit-Class
082100              go to bb090-Read.
082200     add      1 to WS-Price-Cnt.
082300     move     WS-Col (2) to WS-Price-Date (WS-Price-Cnt).
082400     move     WS-Col (3) to WS-Price-Time (WS-Price-Cnt).
082500     move     WS-Col (4) to WS-Scratch-Raw.
082600     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
082700     move     WS-Scratch-Present to WS-Price-RT-F (WS-Price-Cnt).
082800     compute  WS-Price-RT (WS-Price-Cnt) = WS-Scratch-Num.
082900     move     WS-Col (5) to WS-Scratch-Raw.
083000     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
083100     move     WS-Scratch-Present to WS-Price-DA-F (WS-Price-Cnt).
083200     compute  WS-Price-DA (WS-Price-Cnt) = WS-Scratch-Num.
083300     go       to bb090-Read.
083400*
083500 bb090-Close.
083600     close    PW-Price-File.
083700*
083800 bb090-Exit.  exit section.
083900*
084000 cc010-Build-DA-Keys          section.
084100**************************************
084200* Union of every (date,time) seen on the five day-ahead value
084300* feeds and the day-ahead column of the price feed.
084400*
084500     move     zero to WS-DAKey-Cnt.
084600     move     1 to WS-Sub.
084700 cc010-Load.
084800     if       WS-Sub > WS-Load-Cnt go to cc010-Renew-Init.
084900     move     WS-Load-Date (WS-Sub) to WS-Scratch-Work2 (1:10).
085000     move     WS-Load-Time (WS-Sub) to WS-Scratch-Work2 (11:5).
085100     perform  jj010-Add-Key thru jj010-Exit.
085200     add      1 to WS-Sub.
085300     go       to cc010-Load.
085400 cc010-Renew-Init.
085500     move     1 to WS-Sub.
085600 cc010-Renew.
085700     if       WS-Sub > WS-Renew-Cnt go to cc010-Disc-Init.
085800     move     WS-Renew-Date (WS-Sub) to WS-Scratch-Work2 (1:10).
085900     move     WS-Renew-Time (WS-Sub) to WS-Scratch-Work2 (11:5).
086000     perform  jj010-Add-Key thru jj010-Exit.
086100     add      1 to WS-Sub.
086200     go       to cc010-Renew.
086300 cc010-Disc-Init.
086400     move     1 to WS-Sub.
086500 cc010-Disc.
086600     if       WS-Sub > WS-Disc-Cnt go to cc010-TieDA-Init.
086700     move     WS-Disc-Date (WS-Sub) to WS-Scratch-Work2 (1:10).
086800     move     WS-Disc-Time (WS-Sub) to WS-Scratch-Work2 (11:5).
086900     perform  jj010-Add-Key thru jj010-Exit.
087000     add      1 to WS-Sub.
087100     go       to cc010-Disc.
087200 cc010-TieDA-Init.
087300     move     1 to WS-Sub.
087400 cc010-TieDA.
087500     if       WS-Sub > WS-TieDA-Cnt go to cc010-Hydro-Init.
087600     move     WS-TieDA-Date (WS-Sub) to WS-Scratch-Work2 (1:10).
087700     move     WS-TieDA-Time (WS-Sub) to WS-Scratch-Work2 (11:5).
087800     perform  jj010-Add-Key thru jj010-Exit.
087900     add      1 to WS-Sub.
088000     go       to cc010-TieDA.
088100 cc010-Hydro-Init.
088200     move     1 to WS-Sub.
088300 cc010-Hydro.
088400     if       WS-Sub > WS-Hydro-Cnt go to cc010-Price-Init.
088500     move     WS-Hydro-Date (WS-Sub) to WS-Scratch-Work2 (1:10).
088600     move     WS-Hydro-Time (WS-Sub) to WS-Scratch-Work2 (11:5).
088700     perform  jj010-Add-Key thru jj010-Exit.
088800     add      1 to WS-Sub.
088900     go       to cc010-Hydro.
089000 cc010-Price-Init.
089100     move     1 to WS-Sub.
089200 cc010-Price.
089300     if       WS-Sub > WS-Price-Cnt go to cc010-Exit.
089400     if       WS-Price-DA-F (WS-Sub) = "Y"
089500              move WS-Price-Date (WS-Sub)
089600                   to WS-Scratch-Work2 (1:10)
089700              move WS-Price-Time (WS-Sub)
089800                   to WS-Scratch-Work2 (11:5)
089900              perform jj010-Add-Key thru jj010-Exit.
090000     add      1 to WS-Sub.
090100     go       to cc010-Price.
090200*
090300 cc010-Exit.  exit section.
090400*
090500 cc020-Build-DA-Rows          section.
090600**************************************
090700* For every key, build one DA row by looking the key up in
090800* each source table; a missing key leaves the field absent.
090900*
091000     move     1 to WS-Sub.
091100*
091200 cc020-Next-Key.
091300     if       WS-Sub > WS-DAKey-Cnt go to cc020-Exit.
091400     add      1 to WS-Bound-Cnt.
091500     move     WS-DAKey-Date (WS-Sub)
091600                   to WS-Bnd-Date (WS-Bound-Cnt).
091700     move     WS-DAKey-Time (WS-Sub)
091800                   to WS-Bnd-Time (WS-Bound-Cnt).
091900     move     "DA" to WS-Bnd-Type (WS-Bound-Cnt).
092000*
092100     perform  jj020-Find-Load thru jj020-Exit.
092200     perform  jj030-Find-Renew thru jj030-Exit.
092300     perform  jj040-Find-Disc thru jj040-Exit.
092400     perform  jj050-Find-TieDA thru jj050-Exit.
092500     perform  jj060-Find-Hydro thru jj060-Exit.
092600     perform  jj070-Find-PriceDA thru jj070-Exit.
092700*
092800     move     WS-Online-Cap to WS-Bnd-Cap (WS-Bound-Cnt).
092900     move     WS-Online-Cap-F to WS-Bnd-Cap-F (WS-Bound-Cnt).
093000     move     "N" to WS-Bnd-RT-Price-F (WS-Bound-Cnt).
093100     move     zero to WS-Bnd-RT-Price (WS-Bound-Cnt).
093200     add      1 to WS-Sub.
093300     go       to cc020-Next-Key.
093400*
093500 cc020-Exit.  exit section.
093600*
093700 dd010-Build-RT-Rows          section.
093800**************************************
093900* One RT row per actuals row - the actuals feed already carries
094000* load/wind/solar/renewable/hydro/non-market directly, only the
094100* tie-line and price values need a lookup.
094200*
094300     move     1 to WS-Sub.
094400*
094500 dd010-Next.
094600     if       WS-Sub > WS-Act-Cnt go to dd010-Exit.
094700     add      1 to WS-Bound-Cnt.
094800     move     WS-Act-Date (WS-Sub) to WS-Bnd-Date (WS-Bound-Cnt).
094900     move     WS-Act-Time (WS-Sub) to WS-Bnd-Time (WS-Bound-Cnt).
095000     move     "RT" to WS-Bnd-Type (WS-Bound-Cnt).
095100     move     WS-Act-Load (WS-Sub)
095200                   to WS-Bnd-Prov-Load (WS-Bound-Cnt).
095300     move     WS-Act-Load-F (WS-Sub)
095400                   to WS-Bnd-Prov-Load-F (WS-Bound-Cnt).
095500     move     WS-Act-Wind (WS-Sub) to WS-Bnd-Wind (WS-Bound-Cnt).
095600     move     WS-Act-Wind-F (WS-Sub)
095700                   to WS-Bnd-Wind-F (WS-Bound-Cnt).
095800     move     WS-Act-Solar (WS-Sub)
095900                   to WS-Bnd-Solar (WS-Bound-Cnt).
096000     move     WS-Act-Solar-F (WS-Sub)
096100                   to WS-Bnd-Solar-F (WS-Bound-Cnt).
096200     move     WS-Act-Renew (WS-Sub)
096300                   to WS-Bnd-Renew (WS-Bound-Cnt).
096400     move     WS-Act-Renew-F (WS-Sub)
096500                   to WS-Bnd-Renew-F (WS-Bound-Cnt).
096600     move     WS-Act-Hydro (WS-Sub)
096700                   to WS-Bnd-Hydro (WS-Bound-Cnt).
096800     move     WS-Act-Hydro-F (WS-Sub)
096900                   to WS-Bnd-Hydro-F (WS-Bound-Cnt).
097000     move     WS-Act-NonMkt (WS-Sub)
097100                   to WS-Bnd-NonMkt (WS-Bound-Cnt).
097200     move     WS-Act-NonMkt-F (WS-Sub)
097300                   to WS-Bnd-NonMkt-F (WS-Bound-Cnt).
097400     move     zero to WS-Bnd-Cap (WS-Bound-Cnt).
097500     move     "N"  to WS-Bnd-Cap-F (WS-Bound-Cnt).
097600     move     zero to WS-Bnd-DA-Price (WS-Bound-Cnt).
097700     move     "N"  to WS-Bnd-DA-Price-F (WS-Bound-Cnt).
097800*
097900     move     WS-Act-Date (WS-Sub) to WS-RT-Key-Date.
098000     move     WS-Act-Time (WS-Sub) to WS-RT-Key-Time.
098100     perform  jj080-Find-TieRT thru jj080-Exit.
098200     perform  jj090-Find-PriceRT thru jj090-Exit.
098300*
098400     add      1 to WS-Sub.
098500     go       to dd010-Next.
098600*
098700 dd010-Exit.  exit section.
098800*
098900 ee010-Sort-Bound-Table       section.
099000**************************************
099100* Bubble sort into DA before RT, ascending date, ascending
099200* time - table is a few hundred rows, a full pass each way is
099300* cheap enough.
099400*
099500     if       WS-Bound-Cnt < 2 go to ee010-Exit.
099600     move     1 to WS-Sub.
099700*
099800 ee010-Pass.
099900     if       WS-Sub >= WS-Bound-Cnt go to ee010-Exit.
100000     move     WS-Sub to WS-Ptr.
100100     perform  ee020-One-Pass thru ee020-Exit.
100200     add      1 to WS-Sub.
100300     go       to ee010-Pass.
100400*
100500 ee010-Exit.  exit section.
100600*
100700 ee020-One-Pass               section.
100800**************************************
100900     move     WS-Sub to WS-Sub2.
101000*
101100 ee020-Compare.
101200     if       WS-Sub2 > WS-Bound-Cnt go to ee020-Exit.
101300     if       WS-Bnd-Type (WS-Sub2) < WS-Bnd-Type (WS-Ptr)
101400              perform ee030-Swap thru ee030-Exit
101500              go to ee020-Bump.
101600     if       WS-Bnd-Type (WS-Sub2) = WS-Bnd-Type (WS-Ptr)
101700       and    WS-Bnd-Date (WS-Sub2) < WS-Bnd-Date (WS-Ptr)
101800              perform ee030-Swap thru ee030-Exit
101900              go to ee020-Bump.
102000     if       WS-Bnd-Type (WS-Sub2) = WS-Bnd-Type (WS-Ptr)
102100       and    WS-Bnd-Date (WS-Sub2) = WS-Bnd-Date (WS-Ptr)
102200       and    WS-Bnd-Time (WS-Sub2) < WS-Bnd-Time (WS-Ptr)
102300              perform ee030-Swap thru ee030-Exit.
102400 ee020-Bump.
102500     add      1 to WS-Sub2.
102600     go       to ee020-Compare.
102700*
102800 ee020-Exit.  exit section.
102900*
103000 ee030-Swap                   section.
103100**************************************
103200     move     WS-Bound-Entry (WS-Ptr)  to WS-Bound-Swap.
103300     move     WS-Bound-Entry (WS-Sub2) to WS-Bound-Entry (WS-Ptr).
103400     move     WS-Bound-Swap to WS-Bound-Entry (WS-Sub2).
103500*
103600 ee030-Exit.  exit section.
103700*
103800 ff010-Write-Output           section.
103900**************************************
104000     move     1 to WS-Sub.
104100     move     zero to WS-Da-Rows WS-Rt-Rows.
104200*
104300 ff010-Next.
104400     if       WS-Sub > WS-Bound-Cnt go to ff010-Exit.
104500     move     WS-Bnd-Date (WS-Sub)        to BO-Date.
104600     move     WS-Bnd-Time (WS-Sub)        to BO-Time.
104700     move     WS-Bnd-Type (WS-Sub)        to BO-Boundary-Type.
104800     move     zero to BO-Bid-Space.
104900     move     "N"  to BO-Bid-Space-F.
105000     move     WS-Bnd-Prov-Load (WS-Sub)   to BO-Prov-Load.
105100     move     WS-Bnd-Prov-Load-F (WS-Sub) to BO-Prov-Load-F.
105200     move     WS-Bnd-Wind (WS-Sub)        to BO-Wind.
105300     move     WS-Bnd-Wind-F (WS-Sub)      to BO-Wind-F.
105400     move     WS-Bnd-Solar (WS-Sub)       to BO-Solar.
105500     move     WS-Bnd-Solar-F (WS-Sub)     to BO-Solar-F.
105600     move     WS-Bnd-Renew (WS-Sub)       to BO-Renewable.
105700     move     WS-Bnd-Renew-F (WS-Sub)     to BO-Renewable-F.
105800     move     WS-Bnd-NonMkt (WS-Sub)      to BO-Non-Market.
105900     move     WS-Bnd-NonMkt-F (WS-Sub)    to BO-Non-Market-F.
106000     move     WS-Bnd-Hydro (WS-Sub)       to BO-Hydro.
106100     move     WS-Bnd-Hydro-F (WS-Sub)     to BO-Hydro-F.
106200     move     WS-Bnd-Tie (WS-Sub)         to BO-Tie-Line.
106300     move     WS-Bnd-Tie-F (WS-Sub)       to BO-Tie-Line-F.
106400     move     WS-Bnd-Cap (WS-Sub)         to BO-Online-Cap.
106500     move     WS-Bnd-Cap-F (WS-Sub)       to BO-Online-Cap-F.
106600     move     WS-Bnd-DA-Price (WS-Sub)    to BO-DA-Price.
106700     move     WS-Bnd-DA-Price-F (WS-Sub)  to BO-DA-Price-F.
106800     move     WS-Bnd-RT-Price (WS-Sub)    to BO-RT-Price.
106900     move     WS-Bnd-RT-Price-F (WS-Sub)  to BO-RT-Price-F.
107000     move     zero to BO-Load-Rate.
107100     move     "N"  to BO-Load-Rate-F.
107200     write    PW-Bound-Record.
107300     if       WS-Bnd-Type (WS-Sub) = "DA"
107400              add 1 to WS-Da-Rows
107500     else
107600              add 1 to WS-Rt-Rows.
107700     add      1 to WS-Sub.
107800     go       to ff010-Next.
107900*
108000 ff010-Exit.  exit section.
108100*
108200 gg010-Display-Summary        section.
108300**************************************
108400     compute  WS-Tot-Rows = WS-Da-Rows + WS-Rt-Rows.
108500     display  "PWBNDPRE - boundary file build complete".
108600     display  "Run date (UK)     - " WS-Run-Date.
108700     display  "Day-ahead rows    - " WS-Da-Rows.
108800     display  "Real-time rows    - " WS-Rt-Rows.
108900     display  "Total rows        - " WS-Tot-Rows.
109000     display  "Output file       - PWBNDOUT".
109100*
109200 gg010-Exit.  exit section.
109300*
109400 hh010-Unstring-Cols          section.
109500**************************************
109600* Splits the argument line into WS-Col (1..12) by comma.
109700*
109800     move     spaces to WS-Col-Table.
109900     move     1 to WS-Ptr.
110000     move     1 to WS-Col-Idx.
110100*
110200 hh010-Split.
110300     if       WS-Col-Idx > 12 or WS-Ptr > 200
110400              go to hh010-Exit.
110500     unstring WS-Raw-Line delimited by ","
110600              into WS-Col (WS-Col-Idx)
110700              with pointer WS-Ptr
110800              at end go to hh010-Exit
110900     end-unstring.
111000     add      1 to WS-Col-Idx.
111100     go       to hh010-Split.
111200*
111300 hh010-Exit.  exit section.
111400*
111500 hh020-Parse-Numeric-Cell     section.
111600**************************************
111700* Same text-to-number technique as the trade file merge.
111800* Blank cell means absent, flag N, value left zero.
111900*
112000     move     zero to WS-Scratch-Num.
112100     move     "N"  to WS-Scratch-Present.
112200     if       WS-Scratch-Raw = spaces
112300              go to hh020-Exit.
112400     move     "Y"  to WS-Scratch-Present.
112500     move     space to WS-Scratch-Sign.
112600     move     "0000" to WS-Scratch-Frac-Txt.
112700     move     spaces to WS-Scratch-Whole-Txt.
112800     if       WS-Scratch-Raw (1:1) = "-"
112900              move "-" to WS-Scratch-Sign
113000              move WS-Scratch-Raw (2:19)
113100                   to WS-Scratch-Work2
113200     else
113300              move WS-Scratch-Raw to WS-Scratch-Work2
113400     end-if.
113500     unstring WS-Scratch-Work2 delimited by "."
113600              into WS-Scratch-Whole-Txt WS-Scratch-Frac-Txt.
113700     move     WS-Scratch-Whole-Txt to WS-Scratch-Whole-Num.
113800     move     WS-Scratch-Frac-Txt (1:4) to WS-Scratch-Frac-Num.
113900     compute  WS-Scratch-Num =
114000              WS-Scratch-Whole-Num
114100              + (WS-Scratch-Frac-Num / 10000).
114200     if       WS-Scratch-Sign = "-"
114300              compute WS-Scratch-Num = WS-Scratch-Num * -1.
114400*
114500 hh020-Exit.  exit section.
114600*
114700 hh030-Scan-Capacity          section.
114800**************************************
114900* First finds the literal label in WS-Cap-Text, char by char - no
115000* intrinsic functions, no SEARCH verb.  Only once the label is
115100* found does it collect the decimal number running on straight
115200* after it, up to the "MW" suffix.  Label not present on the row
115300* - description worded differently, or no usable row at all -
115400* leaves the capacity absent, it is never guessed at from some
115500* other number in the free text.
115600*
115700     move     1 to WS-Cap-Pos.
115800*
115900 hh030-Find-Label.
116000     if       WS-Cap-Pos > 183 go to hh030-Not-Found.
116100     if       WS-Cap-Text (WS-Cap-Pos:18) = WS-Cap-Label
116200              compute WS-Cap-Label-End = WS-Cap-Pos + 18
116300              go to hh030-Scan
116400     end-if.
116500     add      1 to WS-Cap-Pos.
116600     go       to hh030-Find-Label.
116700*
116800 hh030-Not-Found.
116900     move     zero to WS-Online-Cap.
117000     move     "N" to WS-Online-Cap-F.
117100     go       to hh030-Exit.
117200*
117300 hh030-Scan.
117400*    number has to sit right against the label, no gap allowed.
117500     move     WS-Cap-Label-End to WS-Cap-Pos.
117600     move     spaces to WS-Cap-Digit-Txt.
117700     move     zero to WS-Cap-Digit-Idx.
117800     if       WS-Cap-Pos > 200
117900              go to hh030-Not-Found.
118000     move     WS-Cap-Text (WS-Cap-Pos:1) to WS-Cap-Char.
118100     if       WS-Cap-Char is not PW-Digit-Class
118200              go to hh030-Not-Found.
118300*
118400 hh030-Scan-Digit.
118500     if       WS-Cap-Pos > 200 go to hh030-Done.
118600     move     WS-Cap-Text (WS-Cap-Pos:1) to WS-Cap-Char.
118700     if       WS-Cap-Char is PW-Digit-Class
118800              go to hh030-Collect.
118900     if       WS-Cap-Char = "." and WS-Cap-Digit-Idx > 0
119000              go to hh030-Collect.
119100     go       to hh030-Done.
119200*
119300 hh030-Collect.
119400     add      1 to WS-Cap-Digit-Idx.
119500     if       WS-Cap-Digit-Idx <= 12
119600              move WS-Cap-Char
119700                   to WS-Cap-Digit-Txt (WS-Cap-Digit-Idx:1).
119800     add      1 to WS-Cap-Pos.
119900     go       to hh030-Scan-Digit.
120000*
120100 hh030-Done.
120200     if       WS-Cap-Digit-Idx = 0
120300              move zero to WS-Online-Cap
120400              move "N" to WS-Online-Cap-F
120500              go to hh030-Exit.
120600     move     WS-Cap-Digit-Txt to WS-Scratch-Raw.
120700     perform  hh020-Parse-Numeric-Cell thru hh020-Exit.
120800     move     WS-Scratch-Present to WS-Online-Cap-F.
120900     compute  WS-Online-Cap = WS-Scratch-Num.
121000*
121100 hh030-Exit.  exit section.
121200*
121300 jj010-Add-Key                section.
121400**************************************
121500* Adds the argument key to WS-DAKey-Table unless it is there
121600* already - linear scan, table is small.
121700*
121800     move     1 to WS-Sub2.
121900*
122000 jj010-Scan.
122100     if       WS-Sub2 > WS-DAKey-Cnt go to jj010-Add.
122200     if       WS-DAKey-Date (WS-Sub2) = WS-Scratch-Work2 (1:10)
122300       and    WS-DAKey-Time (WS-Sub2) = WS-Scratch-Work2 (11:5)
122400              go to jj010-Exit.
122500     add      1 to WS-Sub2.
122600     go       to jj010-Scan.
122700*
122800 jj010-Add.
122900     add      1 to WS-DAKey-Cnt.
123000     move     WS-Scratch-Work2 (1:10)
123100                   to WS-DAKey-Date (WS-DAKey-Cnt).
123200     move     WS-Scratch-Work2 (11:5)
123300                   to WS-DAKey-Time (WS-DAKey-Cnt).
123400*
123500 jj010-Exit.  exit section.
123600*
123700 jj020-Find-Load               section.
123800***************************************
123900     move     "N" to WS-Found.
124000     move     1 to WS-Sub2.
124100*
124200 jj020-Scan.
124300     if       WS-Sub2 > WS-Load-Cnt go to jj020-NotFound.
124400     if       WS-Load-Date (WS-Sub2) = WS-Bnd-Date (WS-Bound-Cnt)
124500       and    WS-Load-Time (WS-Sub2) = WS-Bnd-Time (WS-Bound-Cnt)
124600              move "Y" to WS-Found
124700              move WS-Load-Value (WS-Sub2)
124800                   to WS-Bnd-Prov-Load (WS-Bound-Cnt)
124900              move WS-Load-Value-F (WS-Sub2)
125000                   to WS-Bnd-Prov-Load-F (WS-Bound-Cnt)
125100              go to jj020-Exit.
125200     add      1 to WS-Sub2.
125300     go       to jj020-Scan.
125400*
125500 jj020-NotFound.
125600     move     zero to WS-Bnd-Prov-Load (WS-Bound-Cnt).
125700     move     "N" to WS-Bnd-Prov-Load-F (WS-Bound-Cnt).
125800*
125900 jj020-Exit.  exit section.
126000*
126100 jj030-Find-Renew               section.
126200****************************************
126300     move     1 to WS-Sub2.
126400*
126500 jj030-Scan.
126600     if       WS-Sub2 > WS-Renew-Cnt go to jj030-NotFound.
126700     if       WS-Renew-Date (WS-Sub2) = WS-Bnd-Date (WS-Bound-Cnt)
126800       and    WS-Renew-Time (WS-Sub2) = WS-Bnd-Time (WS-Bound-Cnt)
126900              move WS-Renew-Total (WS-Sub2)
127000                   to WS-Bnd-Renew (WS-Bound-Cnt)
127100              move WS-Renew-Total-F (WS-Sub2)
127200                   to WS-Bnd-Renew-F (WS-Bound-Cnt)
127300              move WS-Renew-Wind (WS-Sub2)
127400                   to WS-Bnd-Wind (WS-Bound-Cnt)
127500              move WS-Renew-Wind-F (WS-Sub2)
127600                   to WS-Bnd-Wind-F (WS-Bound-Cnt)
127700              move WS-Renew-Solar (WS-Sub2)
127800                   to WS-Bnd-Solar (WS-Bound-Cnt)
127900              move WS-Renew-Solar-F (WS-Sub2)
128000                   to WS-Bnd-Solar-F (WS-Bound-Cnt)
128100              go to jj030-Exit.
128200     add      1 to WS-Sub2.
128300     go       to jj030-Scan.
128400*
128500 jj030-NotFound.
128600     move     zero to WS-Bnd-Renew (WS-Bound-Cnt)
128700                       WS-Bnd-Wind (WS-Bound-Cnt)
128800                       WS-Bnd-Solar (WS-Bound-Cnt).
128900     move     "N" to WS-Bnd-Renew-F (WS-Bound-Cnt)
129000                     WS-Bnd-Wind-F (WS-Bound-Cnt)
129100                     WS-Bnd-Solar-F (WS-Bound-Cnt).
129200*
129300 jj030-Exit.  exit section.
129400*
129500 jj040-Find-Disc                section.
129600****************************************
129700     move     1 to WS-Sub2.
129800*
129900 jj040-Scan.
130000     if       WS-Sub2 > WS-Disc-Cnt go to jj040-NotFound.
130100     if       WS-Disc-Date (WS-Sub2) = WS-Bnd-Date (WS-Bound-Cnt)
130200       and    WS-Disc-Time (WS-Sub2) = WS-Bnd-Time (WS-Bound-Cnt)
130300              move WS-Disc-Value (WS-Sub2)
130400                   to WS-Bnd-NonMkt (WS-Bound-Cnt)
130500              move WS-Disc-Value-F (WS-Sub2)
130600                   to WS-Bnd-NonMkt-F (WS-Bound-Cnt)
130700              go to jj040-Exit.
130800     add      1 to WS-Sub2.
130900     go       to jj040-Scan.
131000*
131100 jj040-NotFound.
131200     move     zero to WS-Bnd-NonMkt (WS-Bound-Cnt).
131300     move     "N" to WS-Bnd-NonMkt-F (WS-Bound-Cnt).
131400*
131500 jj040-Exit.  exit section.
131600*
131700 jj050-Find-TieDA                section.
131800*****************************************
131900     move     1 to WS-Sub2.
132000*
132100 jj050-Scan.
132200     if       WS-Sub2 > WS-TieDA-Cnt go to jj050-NotFound.
132300     if       WS-TieDA-Date (WS-Sub2) = WS-Bnd-Date (WS-Bound-Cnt)
132400       and    WS-TieDA-Time (WS-Sub2) = WS-Bnd-Time (WS-Bound-Cnt)
132500              move WS-TieDA-Value (WS-Sub2)
132600                   to WS-Bnd-Tie (WS-Bound-Cnt)
132700              move WS-TieDA-Value-F (WS-Sub2)
132800                   to WS-Bnd-Tie-F (WS-Bound-Cnt)
132900              go to jj050-Exit.
133000     add      1 to WS-Sub2.
133100     go       to jj050-Scan.
133200*
133300 jj050-NotFound.
133400     move     zero to WS-Bnd-Tie (WS-Bound-Cnt).
133500     move     "N" to WS-Bnd-Tie-F (WS-Bound-Cnt).
133600*
133700 jj050-Exit.  exit section.
133800*
133900 jj060-Find-Hydro                section.
134000*****************************************
134100     move     1 to WS-Sub2.
134200*
134300 jj060-Scan.
134400     if       WS-Sub2 > WS-Hydro-Cnt go to jj060-NotFound.
134500     if       WS-Hydro-Date (WS-Sub2) = WS-Bnd-Date (WS-Bound-Cnt)
134600       and    WS-Hydro-Time (WS-Sub2) = WS-Bnd-Time (WS-Bound-Cnt)
134700              move WS-Hydro-Value (WS-Sub2)
134800                   to WS-Bnd-Hydro (WS-Bound-Cnt)
134900              move WS-Hydro-Value-F (WS-Sub2)
135000                   to WS-Bnd-Hydro-F (WS-Bound-Cnt)
135100              go to jj060-Exit.
135200     add      1 to WS-Sub2.
135300     go       to jj060-Scan.
135400*
135500 jj060-NotFound.
135600     move     zero to WS-Bnd-Hydro (WS-Bound-Cnt).
135700     move     "N" to WS-Bnd-Hydro-F (WS-Bound-Cnt).
135800*
135900 jj060-Exit.  exit section.
136000*
136100 jj070-Find-PriceDA               section.
136200******************************************
136300     move     1 to WS-Sub2.
136400*
136500 jj070-Scan.
136600     if       WS-Sub2 > WS-Price-Cnt go to jj070-NotFound.
136700     if       WS-Price-Date (WS-Sub2) = WS-Bnd-Date (WS-Bound-Cnt)
136800       and    WS-Price-Time (WS-Sub2) = WS-Bnd-Time (WS-Bound-Cnt)
136900       and    WS-Price-DA-F (WS-Sub2) = "Y"
137000              move WS-Price-DA (WS-Sub2)
137100                   to WS-Bnd-DA-Price (WS-Bound-Cnt)
137200              move "Y" to WS-Bnd-DA-Price-F (WS-Bound-Cnt)
137300              go to jj070-Exit.
137400     add      1 to WS-Sub2.
137500     go       to jj070-Scan.
137600*
137700 jj070-NotFound.
137800     move     zero to WS-Bnd-DA-Price (WS-Bound-Cnt).
137900     move     "N" to WS-Bnd-DA-Price-F (WS-Bound-Cnt).
138000*
138100 jj070-Exit.  exit section.
138200*
138300 jj080-Find-TieRT                section.
138400*****************************************
138500     move     1 to WS-Sub2.
138600*
138700 jj080-Scan.
138800     if       WS-Sub2 > WS-TieRT-Cnt go to jj080-NotFound.
138900     if       WS-TieRT-Date (WS-Sub2) = WS-RT-Key-Date
139000       and    WS-TieRT-Time (WS-Sub2) = WS-RT-Key-Time
139100              move WS-TieRT-Value (WS-Sub2)
139200                   to WS-Bnd-Tie (WS-Bound-Cnt)
139300              move WS-TieRT-Value-F (WS-Sub2)
139400                   to WS-Bnd-Tie-F (WS-Bound-Cnt)
139500              go to jj080-Exit.
139600     add      1 to WS-Sub2.
139700     go       to jj080-Scan.
139800*
139900 jj080-NotFound.
140000     move     zero to WS-Bnd-Tie (WS-Bound-Cnt).
140100     move     "N" to WS-Bnd-Tie-F (WS-Bound-Cnt).
140200*
140300 jj080-Exit.  exit section.
140400*
140500 jj090-Find-PriceRT               section.
140600******************************************
140700     move     1 to WS-Sub2.
140800*
140900 jj090-Scan.
141000     if       WS-Sub2 > WS-Price-Cnt go to jj090-NotFound.
141100     if       WS-Price-Date (WS-Sub2) = WS-RT-Key-Date
141200       and    WS-Price-Time (WS-Sub2) = WS-RT-Key-Time
141300       and    WS-Price-RT-F (WS-Sub2) = "Y"
141400              move WS-Price-RT (WS-Sub2)
141500                   to WS-Bnd-RT-Price (WS-Bound-Cnt)
141600              move "Y" to WS-Bnd-RT-Price-F (WS-Bound-Cnt)
141700              go to jj090-Exit.
141800     add      1 to WS-Sub2.
141900     go       to jj090-Scan.
142000*
142100 jj090-NotFound.
142200     move     zero to WS-Bnd-RT-Price (WS-Bound-Cnt).
142300     move     "N" to WS-Bnd-RT-Price-F (WS-Bound-Cnt).
142400*
142500 jj090-Exit.  exit section.
142600*
