000100********************************************
000200*                                          *
000300*  Record Definition For Consolidated     *
000400*   Transaction File (TRADEMRG output /   *
000500*   REVIEW input)                         *
000600*     Line-sequential, one interval/rec   *
000700********************************************
000800*  File size 180 bytes.
000900*
001000* Each record is one 15 minute interval for one unit, one company.
001100* Money is CNY/MWh, power MW, energy MWh.  A trailing -F byte
001200* beside a numeric field is "Y" when the feed supplied a value and
001300* "N" when the source cell was blank/non-numeric - REVIEW treats N
001400* as absent, not as zero, in every metric downstream.
001500*
001600* 14/04/86 jds - Created for the settlement detail merge.
001700* 09/08/94 klm - Widened the price fields for sub-cent pricing.
001800* 19/07/99 vbc - Y2K review - dates are CCYY-MM-DD text, no 2
001900*                digit year math anywhere - no change made.
002000* 21/10/25 vbc - Rewritten for the power-trading consolidated
002100*                transaction record.
002200* 30/10/25 vbc - Split DA/RT node price from IP DA/RT price
002300*                fields - desk tracks these as separate metrics.
002400* 14/11/25 vbc - Added presence flag byte after each amount field.
002500* 02/12/25 vbc - Added TR-UNIT-DIMENSION, derived at REVIEW load
002600*                time and carried on the record so BOUNDPRE style
002700*                pre-calc is not repeated every filter pass.
002800*
002900 01  PW-Tran-Record.
003000     03  TR-Company              pic x(12).
003100     03  TR-Unit-Name             pic x(16).
003200     03  TR-Date                  pic x(10).
003300     03  TR-Time                  pic x(5).
003400     03  TR-DA-Node-Price         pic s9(5)v9(2).
003500     03  TR-DA-Node-Price-F       pic x.
003600         88  TR-DA-Node-Price-Present     value "Y".
003700         88  TR-DA-Node-Price-Absent      value "N".
003800     03  TR-RT-Node-Price         pic s9(5)v9(2).
003900     03  TR-RT-Node-Price-F       pic x.
004000     03  TR-IP-DA-Power           pic s9(7)v9(3).
004100     03  TR-IP-DA-Power-F         pic x.
004200     03  TR-IP-DA-Price           pic s9(5)v9(2).
004300     03  TR-IP-DA-Price-F         pic x.
004400     03  TR-IP-RT-Power           pic s9(7)v9(3).
004500     03  TR-IP-RT-Power-F         pic x.
004600     03  TR-IP-RT-Price           pic s9(5)v9(2).
004700     03  TR-IP-RT-Price-F         pic x.
004800     03  TR-DA-Award-MW           pic s9(7)v9(3).
004900     03  TR-DA-Award-MW-F         pic x.
005000     03  TR-RT-Actual-MW          pic s9(7)v9(3).
005100     03  TR-RT-Actual-MW-F        pic x.
005200     03  TR-ML-Intra-MWH          pic s9(7)v9(3).
005300     03  TR-ML-Intra-MWH-F        pic x.
005400     03  TR-ML-Intra-Price        pic s9(5)v9(2).
005500     03  TR-ML-Intra-Price-F      pic x.
005600     03  TR-ML-Inter-MWH          pic s9(7)v9(3).
005700     03  TR-ML-Inter-MWH-F        pic x.
005800     03  TR-ML-Inter-Price        pic s9(5)v9(2).
005900     03  TR-ML-Inter-Price-F      pic x.
006000*
006100* Derived, not on the feed - set by PWREVIEW at load time from the
006200* digit group in TR-Unit-Name (see PWF010-Derive-Unit-Dim).
006300*
006400     03  TR-Unit-Dimension        pic x(12).
006500         88  TR-Group-1-3             value "GROUP-1-3".
006600         88  TR-Group-2-4             value "GROUP-2-4".
006700         88  TR-Dim-Other             value "OTHER".
006800     03  filler                   pic x(11).
006900*
