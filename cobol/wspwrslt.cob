000100********************************************
000200*                                          *
000300*  Record Definition For REVIEW Results   *
000400*   Report File (one rec per group)       *
000500*     Line-sequential, print-style layout *
000600********************************************
000700*  File size 264 bytes.
000800*
000900* Company-report rows leave RS-Unit-Dim and RS-Member-Unit blank.
001000* Unit-dimension-report rows carry the owning company, the
001100* dimension code and the list of member unit names rolled into it.
001200*
001300* 30/11/92 klm - Created for the weekly cleared price listing.
001400* 19/07/99 vbc - Y2K review - no date field on this record, no
001500*                change made.
001600* 28/11/25 vbc - Rewritten to carry the ten standard review
001700*                metrics in place of the old price listing.
001800* 06/12/25 vbc - Member unit name list added (occurs 10) - the
001900*                dimension groups turned out to need the names of
002000*                the units making up each 1&3/2&4/OTHER group.
002100* 15/12/25 vbc - All ten metrics held to 4 decimal places per
002200*                the desk's rounding convention, RS-IP-Power and
002300*                similar widened to s9(9)v9(4) to carry MWh total.
002400*
002500 01  PW-Result-Record.
002600     03  RS-Company               pic x(12).
002700     03  RS-Unit-Dim              pic x(12).
002800     03  RS-Member-Unit           pic x(16)  occurs 10.
002900     03  RS-DA-Hours              pic s9(5)v9(2).
003000     03  RS-RT-Hours              pic s9(5)v9(2).
003100     03  RS-DA-Avg-Price          pic s9(5)v9(4).
003200     03  RS-RT-Avg-Price          pic s9(5)v9(4).
003300     03  RS-IP-Avg-Price          pic s9(5)v9(4).
003400     03  RS-IP-Power              pic s9(9)v9(4).
003500     03  RS-DA-Power              pic s9(9)v9(4).
003600     03  RS-Actual-Power          pic s9(9)v9(4).
003700     03  RS-ML-Avg-Power          pic s9(9)v9(4).
003800     03  RS-ML-WAvg-Price         pic s9(5)v9(4).
003900     03  filler                   pic x(14).
004000*
