000100*******************************************
000200*                                          *
000300*  Record Definition For REVIEW Run       *
000400*   Parameter Card (PWREVIEW control file)*
000500*     Relative file, RRN = 1              *
000600*******************************************
000700*  File size 120 bytes padded to 128 by filler.
000800*
000900* One card drives one run of PWREVIEW - the price band, date
001000* window, and company/unit/dimension selectors plus which of the
001100* three report forms (overall, per company, per company and
001200* dimension) to emit.
001300*
001400* THESE FIELD DEFINITIONS MAY NEED CHANGING
001500*
001600* 22/11/92 klm - Created for the weekly review run card.
001700* 19/07/99 vbc - Y2K review - Start/End-Date are CCYY-MM-DD text,
001800*                no 2 digit year math anywhere - no change made.
001900* 01/12/25 vbc - Rewritten for the ten standard metric run, price
002000*                band and company/unit/dimension selectors added.
002100* 09/12/25 vbc - Split the Min/Max boundary-inclusive flags out
002200*                from the price fields - desk wants the default
002300*                band to be exclusive of the two end prices.
002400* 22/12/25 vbc - Added PW-PRM-Dim-Used - when N, PWREVIEW falls
002500*                back to grouping by unit name, not dimension.
002600*
002700 01  PW-Review-Parm-Record.
002800     03  PW-PRM-Min-Price         pic s9(5)v9(2).
002900*    Y = price floor given below is in force.
003000     03  PW-PRM-Min-Price-F       pic x.
003100*    Y = boundary is >=, N (default) = strictly >.
003200     03  PW-PRM-Min-Inclusive     pic x.
003300     03  PW-PRM-Max-Price         pic s9(5)v9(2).
003400*    Y = price ceiling given below is in force.
003500     03  PW-PRM-Max-Price-F       pic x.
003600*    Y = boundary is <=, N (default) = strictly <.
003700     03  PW-PRM-Max-Inclusive     pic x.
003800     03  PW-PRM-Start-Date        pic x(10).
003900     03  PW-PRM-Start-Date-F      pic x.
004000     03  PW-PRM-End-Date          pic x(10).
004100     03  PW-PRM-End-Date-F        pic x.
004200     03  PW-PRM-Company           pic x(12).
004300     03  PW-PRM-Company-F         pic x.
004400     03  PW-PRM-Unit-Name         pic x(16).
004500     03  PW-PRM-Unit-Name-F       pic x.
004600     03  PW-PRM-Unit-Dim          pic x(12).
004700     03  PW-PRM-Unit-Dim-F        pic x.
004800*    Y = emit the whole-set row.
004900     03  PW-PRM-Run-Overall       pic x.
005000         88  PW-PRM-Run-Overall-Yes   value "Y".
005100*    Y = emit one row per company.
005200     03  PW-PRM-Run-Company       pic x.
005300         88  PW-PRM-Run-Company-Yes   value "Y".
005400*    Y = emit one row per company and unit dimension/unit group.
005500     03  PW-PRM-Run-Unit          pic x.
005600         88  PW-PRM-Run-Unit-Yes      value "Y".
005700*    Y = group by dimension, N = group by unit name.
005800     03  PW-PRM-Dim-Used          pic x.
005900         88  PW-PRM-Dim-Used-Yes      value "Y".
006000     03  filler                   pic x(33).
006100*
